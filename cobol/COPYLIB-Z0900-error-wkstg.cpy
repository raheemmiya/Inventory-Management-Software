000100*****************************************************************
000200*    COPYLIB-Z0900-ERROR-WKSTG.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    Working-storage data structure for the shop's standard
000600*    error routine.  Put this copybook in the COPYLIB directory.
000700*    Include with 'COPY Z0900-error-wkstg.' in WORKING-STORAGE.
000800*
000900*    1988-06-14  L.H.  Original layout (SQLCODE/DSNTIAR fields,
001000*                      written for the old DB2 masters).
001100*    1999-06-30  S.W.  Masters moved to flat LINE SEQUENTIAL
001200*                      files (req. LAGER-99-041); SQLCODE and
001300*                      DSNTIAR fields replaced with the file
001400*                      status pair every program now carries.
001500*****************************************************************
001600 01  WC-LOG-TEXT             PIC X(80)      VALUE SPACE.
001700 01  W9-SPACE-CNT            PIC S9(4) COMP VALUE ZERO.
001800 01  WR-ERROR-HANDLER.
001900    05  WR-PROGRAM-ERROR-MESSAGE.
002000        10  FILLER            PIC X(9)  VALUE 'FILSTAT: '.
002100        10  WC-MSG-FILESTAT   PIC XX    VALUE '00'.
002200        10  FILLER            PIC X(1)  VALUE '|'.
002300        10  WC-MSG-FILE       PIC X(15) VALUE SPACE.
002400        10  FILLER            PIC X(1)  VALUE '|'.
002500        10  WC-MSG-PARA       PIC X(30) VALUE SPACE.
002600        10  FILLER            PIC X(1)  VALUE '|'.
002700        10  WC-MSG-SRCFILE    PIC X(20) VALUE SPACE.
002800    05  FILLER                PIC X(10) VALUE SPACE.
