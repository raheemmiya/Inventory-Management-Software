000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     ITEMMAINT.
000600 AUTHOR.         P ALMQVIST.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1994-11-02.
000900 DATE-COMPILED.  1994-11-02.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Register maintenance for the ITEM-MASTER file -
001300*                list, add, change and remove articles held in
001400*                the spare-parts warehouse, and flag articles
001500*                whose stock has fallen to or below their
001600*                minimum stock level.  Menu options 61-65 are
001700*                selected from INVBATCH's operator menu (see
001800*                INVBATCH 0000-INVBATCH).
001900*
002000*    CHANGE LOG.
002100*    -----------------------------------------------------------
002200*    1994-11-02  P.A.  Original version, adapted from the old
002300*                      SERVICEMENU program (req. LAGER-94-118).
002400*                      Whole ITEM-MASTER is loaded into a table,
002500*                      changed in memory, and rewritten at exit -
002600*                      DB2 is no longer used for the article file.
002700*    1996-08-03  P.A.  Added M0160-ADD-ARTICLE duplicate part
002800*                      number check (req. LAGER-96-054) - two
002900*                      articles were entered under the same
003000*                      part number in June and the stock count
003100*                      came out wrong on both.
003200*    1998-04-22  S.W.  Added M0200-LOW-STOCK-SCAN to flag
003300*                      articles at or under minimum stock
003400*                      without waiting for the nightly report
003500*                      (req. LAGER-98-031).
003600*    1999-01-08  S.W.  Y2K PREP - no date fields on this file,
003700*                      no change required, logged for the audit
003800*                      (req. LAGER-98-090).
003900*    2001-11-14  S.W.  Table size raised from 300 to 500 entries
004000*                      - warehouse expansion (req. LAGER-01-077).
004100*    2004-03-09  S.W.  Loop paragraphs split out to shop
004200*                      out-of-line PERFORM standard (req.
004300*                      LAGER-04-014) - no more inline PERFORM
004400*                      END-PERFORM blocks in this program.
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM
005100    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
005200    SWITCH-1 IS UPSI-0-TESTKORNING
005300        ON  STATUS IS TESTKORNING-PA
005400        OFF STATUS IS TESTKORNING-AV.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700    SELECT ITEMFIL ASSIGN TO ITEMMAST
005800        ORGANIZATION IS LINE SEQUENTIAL
005900        FILE STATUS IS WS-ITEMFIL-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200*-----------------------------------------------------------
006300 FILE SECTION.
006400 FD  ITEMFIL.
006500 COPY ITEM.
006600*****************************************************************
006700 WORKING-STORAGE SECTION.
006800 01  WS-ITEMFIL-STATUS               PIC XX     VALUE '00'.
006900    88  ITEMFIL-OK                              VALUE '00'.
007000    88  ITEMFIL-EOF                             VALUE '10'.
007100*
007200*    switches
007300 01  MENU-SWITCHES.
007400    05  IS-EXIT-UPDATE-MENU-SWITCH  PIC X(1) VALUE 'N'.
007500        88  IS-EXIT-UPDATE-MENU              VALUE 'Y'.
007600    05  IS-EXISTING-ID-NUMBER-SWITCH PIC X(1) VALUE 'N'.
007700        88  IS-EXISTING-ID-NUMBER             VALUE 'Y'.
007800    05  IS-DUP-PART-NUMBER-SWITCH   PIC X(1) VALUE 'N'.
007900        88  IS-DUP-PART-NUMBER                VALUE 'Y'.
008000*
008100*    working storage data for error routine
008200 COPY Z0900-error-wkstg.
008300*
008400*    the article table - whole ITEM-MASTER loaded here at start
008500*    of run and rewritten at 0000-ITEMMAINT exit.
008600 01  WS-ITEM-COUNT                   PIC S9(4)   COMP VALUE ZERO.
008700 01  WS-ITEM-TABLE.
008800    05  WS-ITEM-ENTRY OCCURS 500 TIMES
008900                ASCENDING KEY IS WS-T-ITEM-ID
009000                INDEXED BY WI-IDX.
009100        10  WS-T-ITEM-ID            PIC 9(06).
009200        10  WS-T-PART-NUMBER        PIC X(20).
009300        10  WS-T-NAME               PIC X(40).
009400        10  WS-T-DESCRIPTION        PIC X(60).
009500        10  WS-T-CATEGORY           PIC X(20).
009600        10  WS-T-UNIT-PRICE         PIC S9(07)V99 COMP-3.
009700        10  WS-T-STOCK-QTY          PIC S9(07).
009800        10  WS-T-MIN-STOCK          PIC 9(07).
009900        10  WS-T-LOCATION           PIC X(20).
010000        10  WS-T-SUPPLIER-ID        PIC 9(06).
010100        10  FILLER                  PIC X(40).
010200*
010300*    various generic variables
010400 01  WC-ACCEPT                      PIC X(2)    VALUE SPACE.
010500 01  WE-ITEM-ID                     PIC ZZZZZ9  VALUE ZERO.
010600 01  WE-STOCK-QTY                   PIC ZZZZZZ9- VALUE ZERO.
010700 01  WE-UNIT-PRICE                  PIC ZZZZZ9.99 VALUE ZERO.
010800*
010900 01  WS-ACCEPT-YN                   PIC X(02) VALUE SPACES.
011000 01  WS-ACCEPT-YN-R REDEFINES WS-ACCEPT-YN.
011100    05  WS-ACCEPT-YN-1              PIC X.
011200    05  FILLER                      PIC X.
011300*
011400*    a fixed-column report line, laid out via REDEFINES the way
011500*    the shop builds console listing lines.
011600 01  WS-DISPLAY-LINE                PIC X(96) VALUE SPACES.
011700 01  WS-DISPLAY-LINE-R REDEFINES WS-DISPLAY-LINE.
011800    05  WD-ITEM-ID                  PIC X(07).
011900    05  WD-SEP-1                    PIC X.
012000    05  WD-PART-NUMBER              PIC X(21).
012100    05  WD-SEP-2                    PIC X.
012200    05  WD-NAME                     PIC X(41).
012300    05  WD-SEP-3                    PIC X.
012400    05  WD-STOCK-QTY                PIC X(09).
012500    05  WD-SEP-4                    PIC X.
012600    05  FILLER                      PIC X(14).
012700*
012800*    character-table view of the part number, kept for the
012900*    duplicate-number scan.
013000 01  WS-PART-NUMBER-CHECK           PIC X(20) VALUE SPACES.
013100 01  WS-PART-NUMBER-CHECK-R REDEFINES WS-PART-NUMBER-CHECK.
013200    05  WS-PART-NUMBER-CHAR         PIC X OCCURS 20 TIMES.
013300*
013400*    various constants
013500 01  HEADLINE                       PIC X(72) VALUE ALL '-'.
013600*
013700 LINKAGE SECTION.
013800*-----------------------------------------------------------
013900 01  LC-ACCEPT                      PIC X(2)  VALUE SPACE.
014000*****************************************************************
014100 PROCEDURE DIVISION USING LC-ACCEPT.
014200 0000-ITEMMAINT.
014300
014400    MOVE 'itemmaint.cbl' TO WC-MSG-SRCFILE
014500
014600    PERFORM M0100-LOAD-ITEM-TABLE
014700
014800    EVALUATE LC-ACCEPT
014900        WHEN '61'
015000            PERFORM M0110-LIST-ARTICLES
015100        WHEN '62'
015200            PERFORM M0120-UPDATE-ARTICLE
015300        WHEN '63'
015400            PERFORM M0160-ADD-ARTICLE
015500        WHEN '64'
015600            PERFORM M0180-DELETE-ARTICLE
015700        WHEN '65'
015800            PERFORM M0200-LOW-STOCK-SCAN
015900        WHEN OTHER
016000            DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
016100    END-EVALUATE
016200
016300    PERFORM M0900-SAVE-ITEM-TABLE
016400
016500    EXIT PROGRAM
016600    .
016700*****************************************************************
016800 M0100-LOAD-ITEM-TABLE.
016900
017000    MOVE ZERO TO WS-ITEM-COUNT
017100
017200    OPEN INPUT ITEMFIL
017300    IF NOT ITEMFIL-OK
017400        MOVE 'ITEMMAST'          TO WC-MSG-FILE
017500        MOVE 'M0100-LOAD-ITEM-TABLE' TO WC-MSG-PARA
017600        MOVE WS-ITEMFIL-STATUS   TO WC-MSG-FILESTAT
017700        PERFORM Z0900-ERROR-ROUTINE
017800    END-IF
017900
018000    PERFORM M0105-READ-NEXT-ITEM
018100    PERFORM M0106-LOAD-ONE-ITEM-ROW UNTIL ITEMFIL-EOF
018200
018300    CLOSE ITEMFIL
018400    .
018500*****************************************************************
018600 M0105-READ-NEXT-ITEM.
018700
018800    READ ITEMFIL
018900        AT END SET ITEMFIL-EOF TO TRUE
019000    END-READ
019100
019200    IF NOT ITEMFIL-OK AND NOT ITEMFIL-EOF
019300        MOVE 'ITEMMAST'            TO WC-MSG-FILE
019400        MOVE 'M0105-READ-NEXT-ITEM' TO WC-MSG-PARA
019500        MOVE WS-ITEMFIL-STATUS     TO WC-MSG-FILESTAT
019600        PERFORM Z0900-ERROR-ROUTINE
019700    END-IF
019800    .
019900*****************************************************************
020000 M0106-LOAD-ONE-ITEM-ROW.
020100
020200    ADD 1 TO WS-ITEM-COUNT
020300    MOVE ITEM TO WS-ITEM-ENTRY(WS-ITEM-COUNT)
020400    PERFORM M0105-READ-NEXT-ITEM
020500    .
020600*****************************************************************
020700 M0110-LIST-ARTICLES.
020800
020900    DISPLAY HEADLINE
021000    DISPLAY 'ARTIKELREGISTER'
021100    DISPLAY HEADLINE
021200    MOVE 'ID'          TO WD-ITEM-ID
021300    MOVE 'ARTIKELNR'   TO WD-PART-NUMBER
021400    MOVE 'BENAMNING'   TO WD-NAME
021500    MOVE 'I LAGER'     TO WD-STOCK-QTY
021600    DISPLAY WS-DISPLAY-LINE
021700    DISPLAY HEADLINE
021800
021900    PERFORM M0111-LIST-ONE-ARTICLE
022000        VARYING WI-IDX FROM 1 BY 1
022100        UNTIL WI-IDX > WS-ITEM-COUNT
022200
022300    DISPLAY SPACE
022400    DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
022500    ACCEPT WC-ACCEPT
022600    .
022700*****************************************************************
022800 M0111-LIST-ONE-ARTICLE.
022900
023000    MOVE WS-T-ITEM-ID(WI-IDX)     TO WE-ITEM-ID
023100    MOVE WE-ITEM-ID               TO WD-ITEM-ID
023200    MOVE WS-T-PART-NUMBER(WI-IDX) TO WD-PART-NUMBER
023300    MOVE WS-T-NAME(WI-IDX)        TO WD-NAME
023400    MOVE WS-T-STOCK-QTY(WI-IDX)   TO WE-STOCK-QTY
023500    MOVE WE-STOCK-QTY             TO WD-STOCK-QTY
023600    DISPLAY WS-DISPLAY-LINE
023700    .
023800*****************************************************************
023900 M0120-UPDATE-ARTICLE.
024000
024100    MOVE 'N' TO IS-EXIT-UPDATE-MENU-SWITCH
024200    PERFORM M0121-UPDATE-MENU-ONE-PASS
024300        UNTIL IS-EXIT-UPDATE-MENU
024400    .
024500*****************************************************************
024600 M0121-UPDATE-MENU-ONE-PASS.
024700
024800    DISPLAY HEADLINE
024900    DISPLAY 'UPPDATERA ARTIKELREGISTER'
025000    DISPLAY HEADLINE
025100    DISPLAY 'P - PRIS PER ENHET'
025200    DISPLAY 'L - LAGERSALDO'
025300    DISPLAY 'M - MINSTA LAGERNIVA'
025400    DISPLAY 'H - HYLLPLATS'
025500    DISPLAY SPACE
025600    DISPLAY 'X - TILLBAKA TILL FOREGAENDE MENY'
025700    DISPLAY HEADLINE
025800    DISPLAY ': ' WITH NO ADVANCING
025900    ACCEPT WS-ACCEPT-YN
026000
026100    EVALUATE WS-ACCEPT-YN-1
026200        WHEN 'P'
026300            PERFORM M0130-UPDATE-UNIT-PRICE
026400        WHEN 'L'
026500            PERFORM M0140-UPDATE-STOCK-QTY
026600        WHEN 'M'
026700            PERFORM M0145-UPDATE-MIN-STOCK
026800        WHEN 'H'
026900            PERFORM M0150-UPDATE-LOCATION
027000        WHEN 'X'
027100            SET IS-EXIT-UPDATE-MENU TO TRUE
027200        WHEN OTHER
027300            DISPLAY 'OGILTIGT VAL!'
027400    END-EVALUATE
027500    .
027600*****************************************************************
027700 M0130-UPDATE-UNIT-PRICE.
027800
027900    PERFORM M0190-CONFIRM-ID-NUMBER
028000    IF IS-EXISTING-ID-NUMBER
028100        MOVE WS-T-UNIT-PRICE(WI-IDX) TO WE-UNIT-PRICE
028200        DISPLAY 'NUVARANDE PRIS: ' WE-UNIT-PRICE
028300        DISPLAY 'NYTT PRIS PER ENHET'
028400        DISPLAY ': ' WITH NO ADVANCING
028500        ACCEPT WS-T-UNIT-PRICE(WI-IDX)
028600        DISPLAY 'PRISET HAR UPPDATERATS!'
028700    ELSE
028800        DISPLAY 'OGILTIGT ID NUMMER - SE MENY 61'
028900    END-IF
029000    .
029100*****************************************************************
029200 M0140-UPDATE-STOCK-QTY.
029300
029400    PERFORM M0190-CONFIRM-ID-NUMBER
029500    IF IS-EXISTING-ID-NUMBER
029600        MOVE WS-T-STOCK-QTY(WI-IDX) TO WE-STOCK-QTY
029700        DISPLAY 'NUVARANDE LAGERSALDO: ' WE-STOCK-QTY
029800        DISPLAY 'NYTT LAGERSALDO'
029900        DISPLAY ': ' WITH NO ADVANCING
030000        ACCEPT WS-T-STOCK-QTY(WI-IDX)
030100        DISPLAY 'LAGERSALDOT HAR UPPDATERATS!'
030200    ELSE
030300        DISPLAY 'OGILTIGT ID NUMMER - SE MENY 61'
030400    END-IF
030500    .
030600*****************************************************************
030700 M0145-UPDATE-MIN-STOCK.
030800
030900    PERFORM M0190-CONFIRM-ID-NUMBER
031000    IF IS-EXISTING-ID-NUMBER
031100        DISPLAY 'NUVARANDE MINSTA LAGERNIVA: '
031200                WS-T-MIN-STOCK(WI-IDX)
031300        DISPLAY 'NY MINSTA LAGERNIVA'
031400        DISPLAY ': ' WITH NO ADVANCING
031500        ACCEPT WS-T-MIN-STOCK(WI-IDX)
031600        DISPLAY 'MINSTA LAGERNIVAN HAR UPPDATERATS!'
031700    ELSE
031800        DISPLAY 'OGILTIGT ID NUMMER - SE MENY 61'
031900    END-IF
032000    .
032100*****************************************************************
032200 M0150-UPDATE-LOCATION.
032300
032400    PERFORM M0190-CONFIRM-ID-NUMBER
032500    IF IS-EXISTING-ID-NUMBER
032600        DISPLAY 'NUVARANDE HYLLPLATS: '
032700                WS-T-LOCATION(WI-IDX)
032800        DISPLAY 'NY HYLLPLATS'
032900        DISPLAY ': ' WITH NO ADVANCING
033000        ACCEPT WS-T-LOCATION(WI-IDX)
033100        DISPLAY 'HYLLPLATSEN HAR UPPDATERATS!'
033200    ELSE
033300        DISPLAY 'OGILTIGT ID NUMMER - SE MENY 61'
033400    END-IF
033500    .
033600*****************************************************************
033700 M0160-ADD-ARTICLE.
033800
033900*    req. LAGER-96-054 - reject the article if its part number
034000*    is already on file, article count and stock value went
034100*    wrong twice in June 1996 from duplicate part numbers.
034200    DISPLAY HEADLINE
034300    DISPLAY 'GE ARTIKELNUMMER FOR DEN NYA ARTIKELN'
034400    DISPLAY ': ' WITH NO ADVANCING
034500    ACCEPT WS-PART-NUMBER-CHECK
034600
034700    SET IS-DUP-PART-NUMBER TO FALSE
034800    MOVE 'N' TO IS-DUP-PART-NUMBER-SWITCH
034900    PERFORM M0165-CHECK-DUP-PART-NUMBER
035000        VARYING WI-IDX FROM 1 BY 1
035100        UNTIL WI-IDX > WS-ITEM-COUNT
035200
035300    IF IS-DUP-PART-NUMBER
035400        DISPLAY 'ARTIKELNUMRET FINNS REDAN - AVBRUTET!'
035500    ELSE
035600        IF WS-ITEM-COUNT >= 500
035700            DISPLAY 'ARTIKELREGISTRET AR FULLT - AVBRUTET!'
035800        ELSE
035900            PERFORM M0166-STORE-NEW-ARTICLE
036000        END-IF
036100    END-IF
036200    .
036300*****************************************************************
036400 M0165-CHECK-DUP-PART-NUMBER.
036500
036600    IF WS-T-PART-NUMBER(WI-IDX) = WS-PART-NUMBER-CHECK
036700        SET IS-DUP-PART-NUMBER TO TRUE
036800    END-IF
036900    .
037000*****************************************************************
037100 M0166-STORE-NEW-ARTICLE.
037200
037300    ADD 1 TO WS-ITEM-COUNT
037400    MOVE WS-ITEM-COUNT TO WS-T-ITEM-ID(WS-ITEM-COUNT)
037500    MOVE WS-PART-NUMBER-CHECK
037600                    TO WS-T-PART-NUMBER(WS-ITEM-COUNT)
037700
037800    DISPLAY 'GE EN BENAMNING'
037900    DISPLAY ': ' WITH NO ADVANCING
038000    ACCEPT WS-T-NAME(WS-ITEM-COUNT)
038100
038200    DISPLAY 'GE EN BESKRIVNING'
038300    DISPLAY ': ' WITH NO ADVANCING
038400    ACCEPT WS-T-DESCRIPTION(WS-ITEM-COUNT)
038500
038600    DISPLAY 'GE EN KATEGORI'
038700    DISPLAY ': ' WITH NO ADVANCING
038800    ACCEPT WS-T-CATEGORY(WS-ITEM-COUNT)
038900
039000    DISPLAY 'GE PRIS PER ENHET'
039100    DISPLAY ': ' WITH NO ADVANCING
039200    ACCEPT WS-T-UNIT-PRICE(WS-ITEM-COUNT)
039300
039400    DISPLAY 'GE LAGERSALDO VID REGISTRERING'
039500    DISPLAY ': ' WITH NO ADVANCING
039600    ACCEPT WS-T-STOCK-QTY(WS-ITEM-COUNT)
039700
039800    DISPLAY 'GE MINSTA LAGERNIVA'
039900    DISPLAY ': ' WITH NO ADVANCING
040000    ACCEPT WS-T-MIN-STOCK(WS-ITEM-COUNT)
040100
040200    DISPLAY 'GE HYLLPLATS'
040300    DISPLAY ': ' WITH NO ADVANCING
040400    ACCEPT WS-T-LOCATION(WS-ITEM-COUNT)
040500
040600    DISPLAY 'GE LEVERANTORS-ID'
040700    DISPLAY ': ' WITH NO ADVANCING
040800    ACCEPT WS-T-SUPPLIER-ID(WS-ITEM-COUNT)
040900
041000    DISPLAY 'ARTIKELN HAR LAGTS TILL I REGISTRET!'
041100    .
041200*****************************************************************
041300 M0180-DELETE-ARTICLE.
041400
041500    PERFORM M0190-CONFIRM-ID-NUMBER
041600    IF IS-EXISTING-ID-NUMBER
041700
041800        DISPLAY HEADLINE
041900        DISPLAY 'FOLJANDE ARTIKEL KOMMER ATT TAS BORT:'
042000        DISPLAY 'ARTIKELNUMMER: ' WS-T-PART-NUMBER(WI-IDX)
042100        DISPLAY 'BENAMNING    : ' WS-T-NAME(WI-IDX)
042200        DISPLAY 'AR DU SAKER PA ATT DU VILL TA BORT [J/N]?'
042300        DISPLAY ': ' WITH NO ADVANCING
042400        ACCEPT WS-ACCEPT-YN
042500
042600        IF WS-ACCEPT-YN-1 = 'J' OR WS-ACCEPT-YN-1 = 'j'
042700            PERFORM M0185-REMOVE-TABLE-ENTRY
042800            DISPLAY 'ARTIKELN HAR TAGITS BORT!'
042900        ELSE
043000            DISPLAY 'BORTTAGNING AVBRUTEN AV ANVANDAREN'
043100        END-IF
043200
043300    ELSE
043400        DISPLAY 'OGILTIGT ID NUMMER - SE MENY 61'
043500    END-IF
043600    .
043700*****************************************************************
043800 M0185-REMOVE-TABLE-ENTRY.
043900
044000    PERFORM M0186-SHIFT-ONE-ENTRY-UP
044100        VARYING WI-IDX FROM WI-IDX BY 1
044200        UNTIL WI-IDX >= WS-ITEM-COUNT
044300
044400    SUBTRACT 1 FROM WS-ITEM-COUNT
044500    .
044600*****************************************************************
044700 M0186-SHIFT-ONE-ENTRY-UP.
044800
044900    MOVE WS-ITEM-ENTRY(WI-IDX + 1) TO WS-ITEM-ENTRY(WI-IDX)
045000    .
045100*****************************************************************
045200 M0190-CONFIRM-ID-NUMBER.
045300
045400    MOVE 'N' TO IS-EXISTING-ID-NUMBER-SWITCH
045500
045600    DISPLAY HEADLINE
045700    DISPLAY 'GE AKTUELLT ID-NUMMER FOR UPPDATERING'
045800    DISPLAY ': ' WITH NO ADVANCING
045900    ACCEPT WE-ITEM-ID
046000
046100    SEARCH ALL WS-ITEM-ENTRY
046200        AT END
046300            CONTINUE
046400        WHEN WS-T-ITEM-ID(WI-IDX) = WE-ITEM-ID
046500            SET IS-EXISTING-ID-NUMBER TO TRUE
046600    END-SEARCH
046700    .
046800*****************************************************************
046900 M0200-LOW-STOCK-SCAN.
047000
047100*    req. LAGER-98-031 - list every article at or under its
047200*    minimum stock level, same test the nightly report uses.
047300    DISPLAY HEADLINE
047400    DISPLAY 'ARTIKLAR PA ELLER UNDER MINSTA LAGERNIVA'
047500    DISPLAY HEADLINE
047600
047700    PERFORM M0201-CHECK-ONE-LOW-STOCK
047800        VARYING WI-IDX FROM 1 BY 1
047900        UNTIL WI-IDX > WS-ITEM-COUNT
048000
048100    DISPLAY HEADLINE
048200    .
048300*****************************************************************
048400 M0201-CHECK-ONE-LOW-STOCK.
048500
048600    IF WS-T-STOCK-QTY(WI-IDX) <= WS-T-MIN-STOCK(WI-IDX)
048700        MOVE WS-T-ITEM-ID(WI-IDX)     TO WE-ITEM-ID
048800        MOVE WS-T-STOCK-QTY(WI-IDX)   TO WE-STOCK-QTY
048900        DISPLAY WE-ITEM-ID '|'
049000                WS-T-PART-NUMBER(WI-IDX) '|'
049100                WS-T-NAME(WI-IDX) '|'
049200                WE-STOCK-QTY ' AV MIN ' WS-T-MIN-STOCK(WI-IDX)
049300    END-IF
049400    .
049500*****************************************************************
049600 M0900-SAVE-ITEM-TABLE.
049700
049800    OPEN OUTPUT ITEMFIL
049900    IF NOT ITEMFIL-OK
050000        MOVE 'ITEMMAST'              TO WC-MSG-FILE
050100        MOVE 'M0900-SAVE-ITEM-TABLE' TO WC-MSG-PARA
050200        MOVE WS-ITEMFIL-STATUS       TO WC-MSG-FILESTAT
050300        PERFORM Z0900-ERROR-ROUTINE
050400    END-IF
050500
050600    PERFORM M0901-SAVE-ONE-ITEM
050700        VARYING WI-IDX FROM 1 BY 1
050800        UNTIL WI-IDX > WS-ITEM-COUNT
050900
051000    CLOSE ITEMFIL
051100    .
051200*****************************************************************
051300 M0901-SAVE-ONE-ITEM.
051400
051500    MOVE WS-ITEM-ENTRY(WI-IDX) TO ITEM
051600    WRITE ITEM
051700    IF NOT ITEMFIL-OK
051800        MOVE 'ITEMMAST'              TO WC-MSG-FILE
051900        MOVE 'M0901-SAVE-ONE-ITEM'   TO WC-MSG-PARA
052000        MOVE WS-ITEMFIL-STATUS       TO WC-MSG-FILESTAT
052100        PERFORM Z0900-ERROR-ROUTINE
052200    END-IF
052300    .
052400*****************************************************************
052500 Z0900-ERROR-ROUTINE.
052600
052700    COPY Z0900-error-routine.
052800    .
