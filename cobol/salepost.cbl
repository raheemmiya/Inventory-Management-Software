000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SALEPOST.
000600 AUTHOR.         P ALMQVIST.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1996-08-01.
000900 DATE-COMPILED.  1996-08-01.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Post one run's worth of sale transactions from
001300*                SALEIN against the ITEM-MASTER stock file and
001400*                the DEBT-TRANSACTION ledger.  A sale that would
001500*                take an article's stock below zero is rejected
001600*                in full - this shop never posts a partial sale.
001700*                A sale carrying a customer id is also handed to
001800*                DEBTPOST as a credit-sale line (SALE-CUSTOMER-ID
001900*                zero means a cash/walk-in sale, no debt entry).
002000*
002100*    CHANGE LOG.
002200*    -----------------------------------------------------------
002300*    1996-08-01  P.A.  Original version, sister run to
002400*                      PURCHPOST (req. LAGER-96-055).
002500*    1998-02-19  P.A.  Rejects the whole line on insufficient
002600*                      stock rather than posting what's on hand -
002700*                      a part-quantity sale in January posted an
002800*                      invoice the counter could not honour
002900*                      (req. LAGER-98-009).
003000*    1999-01-08  S.W.  Y2K PREP - SALE-DATE already carried as
003100*                      8-digit YYYYMMDD, no change required
003200*                      (req. LAGER-98-090).
003300*    2001-03-19  S.W.  Credit lines (customer id not zero) now
003400*                      write a credit-sale record to CREDITOUT
003500*                      for DEBTPOST to pick up in the same run
003600*                      (req. KRED-01-003).
003610*    2004-05-11  S.W.  230-WRITE-CREDIT-LINE was missing its line
003620*                      number on the CO-DUE-DATE move - picked up
003630*                      during the DEBTPOST review, re-sequenced
003640*                      (req KRED-04-006).
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200    C01 IS TOP-OF-FORM
004300    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
004400    SWITCH-1 IS UPSI-0-TESTKORNING
004500        ON  STATUS IS TESTKORNING-PA
004600        OFF STATUS IS TESTKORNING-AV.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900    SELECT ITEMFIL    ASSIGN TO ITEMMAST
005000        ORGANIZATION IS LINE SEQUENTIAL
005100        FILE STATUS IS WS-ITEMFIL-STATUS.
005200    SELECT SALEIN     ASSIGN TO SALEIN
005300        ORGANIZATION IS LINE SEQUENTIAL
005400        FILE STATUS IS WS-SALEIN-STATUS.
005500    SELECT SALEOUT    ASSIGN TO SALEOUT
005600        ORGANIZATION IS LINE SEQUENTIAL
005700        FILE STATUS IS WS-SALEOUT-STATUS.
005800    SELECT SALEBAD    ASSIGN TO SALEBAD
005900        ORGANIZATION IS LINE SEQUENTIAL
006000        FILE STATUS IS WS-SALEBAD-STATUS.
006100    SELECT CREDITOUT  ASSIGN TO CREDITOUT
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS IS WS-CREDITOUT-STATUS.
006400*****************************************************************
006500 DATA DIVISION.
006600*-----------------------------------------------------------
006700 FILE SECTION.
006800 FD  ITEMFIL.
006900 COPY ITEM.
007000 FD  SALEIN.
007100 01  SALEIN-POST.
007200    05  SI-ITEM-ID              PIC 9(06).
007300    05  SI-CUSTOMER-ID          PIC 9(06).
007400    05  SI-QUANTITY             PIC 9(07).
007500    05  SI-UNIT-PRICE           PIC 9(07)V99.
007600    05  SI-NOTES                PIC X(60).
007650    05  SI-DUE-DATE             PIC 9(08).
007700    05  FILLER                  PIC X(06).
007800 FD  SALEOUT.
007900 COPY SALE.
008000 FD  SALEBAD.
008100 01  SALEBAD-POST.
008200    05  SB-INPUT-LINE           PIC X(092).
008300    05  SB-REASON               PIC X(40).
008400 FD  CREDITOUT.
008500 01  CREDITOUT-POST.
008600    05  CO-CUSTOMER-ID          PIC 9(06).
008700    05  CO-SALE-ID              PIC 9(06).
008800    05  CO-AMOUNT               PIC 9(09)V99.
008900    05  CO-DATE                 PIC 9(08).
008950    05  CO-DUE-DATE             PIC 9(08).
009000    05  FILLER                  PIC X(33).
009100*****************************************************************
009200 WORKING-STORAGE SECTION.
009300 01  WS-ITEMFIL-STATUS               PIC XX  VALUE '00'.
009400    88  ITEMFIL-OK                           VALUE '00'.
009500    88  ITEMFIL-EOF                          VALUE '10'.
009600 01  WS-SALEIN-STATUS                PIC XX  VALUE '00'.
009700    88  SALEIN-OK                            VALUE '00'.
009800    88  SALEIN-EOF                           VALUE '10'.
009900 01  WS-SALEOUT-STATUS               PIC XX  VALUE '00'.
010000    88  SALEOUT-OK                           VALUE '00'.
010100 01  WS-SALEBAD-STATUS               PIC XX  VALUE '00'.
010200    88  SALEBAD-OK                           VALUE '00'.
010300 01  WS-CREDITOUT-STATUS             PIC XX  VALUE '00'.
010400    88  CREDITOUT-OK                         VALUE '00'.
010500*
010600 COPY Z0900-error-wkstg.
010700*
010800 01  WS-LINE-VALID-SWITCH            PIC X   VALUE 'Y'.
010900    88  WS-LINE-VALID                        VALUE 'Y'.
011000*
011100 01  WS-ITEM-COUNT                   PIC S9(4) COMP VALUE ZERO.
011200 01  WS-ITEM-FOUND-IX                PIC S9(4) COMP VALUE ZERO.
011300 01  WS-ITEM-TABLE.
011400    05  WS-ITEM-ENTRY OCCURS 500 TIMES
011500                ASCENDING KEY IS WS-T-ITEM-ID
011600                INDEXED BY WI-IDX.
011700        10  WS-T-ITEM-ID            PIC 9(06).
011800        10  WS-T-PART-NUMBER        PIC X(20).
011900        10  WS-T-NAME               PIC X(40).
012000        10  WS-T-DESCRIPTION        PIC X(60).
012100        10  WS-T-CATEGORY           PIC X(20).
012200        10  WS-T-UNIT-PRICE         PIC S9(07)V99 COMP-3.
012300        10  WS-T-STOCK-QTY          PIC S9(07).
012400        10  WS-T-MIN-STOCK          PIC 9(07).
012500        10  WS-T-LOCATION           PIC X(20).
012600        10  WS-T-SUPPLIER-ID        PIC 9(06).
012700        10  FILLER                  PIC X(40).
012800*
012900 01  WS-RUN-TOTALS.
013000    05  WS-POSTED-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
013100    05  WS-REJECT-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
013200    05  WS-CREDIT-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
013300    05  WS-NEXT-SALE-ID             PIC 9(06) COMP-3 VALUE ZERO.
013350    05  FILLER                      PIC X(10).
013400*
013500 01  WS-LINE-TOTAL                   PIC S9(09)V99 COMP-3
013600                                             VALUE ZERO.
013700 01  WS-LINE-TOTAL-EDIT              PIC Z(8)9.99.
013800 01  WS-LINE-TOTAL-EDIT-R REDEFINES WS-LINE-TOTAL-EDIT.
013900    05  FILLER                       PIC X(11).
014000*
014100 01  WS-RAW-DATE                     PIC 9(06).
014200 01  WS-RAW-DATE-YMD REDEFINES WS-RAW-DATE.
014300    05  WS-RAW-YY                    PIC 99.
014400    05  WS-RAW-MM                    PIC 99.
014500    05  WS-RAW-DD                    PIC 99.
014600 01  WS-FULL-DATE                    PIC 9(08) COMP-3.
014700 01  WS-CENTURY-PIVOT                PIC 99 COMP VALUE 50.
014800*
014900 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
014910 01  HEADLINE-R REDEFINES HEADLINE.
014920    05  HR-HEAD-CHARS               PIC X OCCURS 72 TIMES.
015000*****************************************************************
015100 PROCEDURE DIVISION.
015200 000-SALEPOST.
015300
015400    MOVE 'salepost.cbl' TO WC-MSG-SRCFILE
015500
015600    PERFORM 100-INIT
015700    PERFORM 200-POST-ONE-LINE UNTIL SALEIN-EOF
015800    PERFORM 800-SAVE-ITEM-TABLE
015900    PERFORM 900-END
016000
016100    DISPLAY 'SALEPOST - POSTADE : ' WS-POSTED-COUNT
016200    DISPLAY 'SALEPOST - AVVISADE: ' WS-REJECT-COUNT
016300    DISPLAY 'SALEPOST - KREDIT  : ' WS-CREDIT-COUNT
016400
016500    EXIT PROGRAM
016600    .
016700*****************************************************************
016800 100-INIT.
016900
017000    MOVE ZERO TO WS-POSTED-COUNT WS-REJECT-COUNT
017100    MOVE ZERO TO WS-CREDIT-COUNT WS-ITEM-COUNT
017200    ACCEPT WS-RAW-DATE FROM DATE
017300    PERFORM 105-WINDOW-CENTURY
017400
017500    OPEN INPUT ITEMFIL
017600    PERFORM 110-LOAD-ONE-ITEM UNTIL ITEMFIL-EOF
017700    CLOSE ITEMFIL
017800
017900    OPEN INPUT  SALEIN
018000    OPEN OUTPUT SALEOUT
018100    OPEN OUTPUT SALEBAD
018200    OPEN OUTPUT CREDITOUT
018300    IF NOT SALEIN-OK
018400        MOVE 'SALEIN'    TO WC-MSG-FILE
018500        MOVE '100-INIT'  TO WC-MSG-PARA
018600        MOVE WS-SALEIN-STATUS TO WC-MSG-FILESTAT
018700        PERFORM Z0900-ERROR-ROUTINE
018800    END-IF
018900
019000    MOVE WS-ITEM-COUNT TO WS-NEXT-SALE-ID
019100
019200    READ SALEIN
019300        AT END SET SALEIN-EOF TO TRUE
019400    END-READ
019500    .
019600*****************************************************************
019700 105-WINDOW-CENTURY.
019800
019900    IF WS-RAW-YY < WS-CENTURY-PIVOT
020000        COMPUTE WS-FULL-DATE = (2000 + WS-RAW-YY) * 10000
020100                             + WS-RAW-MM * 100 + WS-RAW-DD
020200    ELSE
020300        COMPUTE WS-FULL-DATE = (1900 + WS-RAW-YY) * 10000
020400                             + WS-RAW-MM * 100 + WS-RAW-DD
020500    END-IF
020600    .
020700*****************************************************************
020800 110-LOAD-ONE-ITEM.
020900
021000    READ ITEMFIL
021100        AT END SET ITEMFIL-EOF TO TRUE
021200    END-READ
021300
021400    IF NOT ITEMFIL-EOF
021500        IF NOT ITEMFIL-OK
021600            MOVE 'ITEMMAST'         TO WC-MSG-FILE
021700            MOVE '110-LOAD-ONE-ITEM' TO WC-MSG-PARA
021800            MOVE WS-ITEMFIL-STATUS  TO WC-MSG-FILESTAT
021900            PERFORM Z0900-ERROR-ROUTINE
022000        END-IF
022100        ADD 1 TO WS-ITEM-COUNT
022200        MOVE ITEM TO WS-ITEM-ENTRY(WS-ITEM-COUNT)
022300    END-IF
022400    .
022500*****************************************************************
022600 200-POST-ONE-LINE.
022700
022800    MOVE 'Y' TO WS-LINE-VALID-SWITCH
022900    MOVE ZERO TO WS-ITEM-FOUND-IX
023000
023100    PERFORM 210-VALIDATE-LINE
023200
023300    IF WS-LINE-VALID
023400        PERFORM 220-POST-VALID-LINE
023500        ADD 1 TO WS-POSTED-COUNT
023600    ELSE
023700        PERFORM 290-WRITE-REJECT-LINE
023800        ADD 1 TO WS-REJECT-COUNT
023900    END-IF
024000
024100    READ SALEIN
024200        AT END SET SALEIN-EOF TO TRUE
024300    END-READ
024400    .
024500*****************************************************************
024600 210-VALIDATE-LINE.
024700
024800    IF SI-QUANTITY = ZERO
024900        MOVE 'N' TO WS-LINE-VALID-SWITCH
025000        MOVE 'ANTAL MASTE VARA STORRE AN NOLL' TO SB-REASON
025100    END-IF
025200
025300    IF WS-LINE-VALID AND SI-UNIT-PRICE = ZERO
025400        MOVE 'N' TO WS-LINE-VALID-SWITCH
025500        MOVE 'PRIS MASTE VARA STORRE AN NOLL' TO SB-REASON
025600    END-IF
025700
025800    IF WS-LINE-VALID
025900        SET WI-IDX TO 1
026000        SEARCH ALL WS-ITEM-ENTRY
026100            AT END
026200                MOVE 'N' TO WS-LINE-VALID-SWITCH
026300                MOVE 'OKANT ARTIKELNUMMER' TO SB-REASON
026400            WHEN WS-T-ITEM-ID(WI-IDX) = SI-ITEM-ID
026500                MOVE WI-IDX TO WS-ITEM-FOUND-IX
026600        END-SEARCH
026700    END-IF
026800
026900*    req. LAGER-98-009 - reject the whole line, no part sale,
027000*    when the shelf does not hold enough of the article.
027100    IF WS-LINE-VALID AND WS-ITEM-FOUND-IX NOT = ZERO
027200        IF SI-QUANTITY > WS-T-STOCK-QTY(WS-ITEM-FOUND-IX)
027300            MOVE 'N' TO WS-LINE-VALID-SWITCH
027400            MOVE 'OTILLRACKLIGT LAGERSALDO' TO SB-REASON
027500        END-IF
027600    END-IF
027700    .
027800*****************************************************************
027900 220-POST-VALID-LINE.
028000
028100    SET WI-IDX TO WS-ITEM-FOUND-IX
028200    COMPUTE WS-LINE-TOTAL ROUNDED = SI-QUANTITY * SI-UNIT-PRICE
028300    SUBTRACT SI-QUANTITY FROM WS-T-STOCK-QTY(WI-IDX)
028400
028500    ADD 1 TO WS-NEXT-SALE-ID
028600    MOVE WS-NEXT-SALE-ID            TO SALE-ID
028700    MOVE SI-ITEM-ID                 TO SALE-ITEM-ID
028800    MOVE SI-CUSTOMER-ID             TO SALE-CUSTOMER-ID
028900    MOVE SI-QUANTITY                TO SALE-QUANTITY
029000    MOVE SI-UNIT-PRICE              TO SALE-UNIT-PRICE
029100    MOVE WS-LINE-TOTAL              TO SALE-TOTAL-AMOUNT
029200    MOVE WS-FULL-DATE               TO SALE-DATE
029300    MOVE SI-NOTES                   TO SALE-NOTES
029400
029500    WRITE SALE
029600    IF NOT SALEOUT-OK
029700        MOVE 'SALEOUT'           TO WC-MSG-FILE
029800        MOVE '220-POST-VALID-LINE' TO WC-MSG-PARA
029900        MOVE WS-SALEOUT-STATUS   TO WC-MSG-FILESTAT
030000        PERFORM Z0900-ERROR-ROUTINE
030100    END-IF
030200
030300*    req. KRED-01-003 - a customer id of zero is a cash sale,
030400*    no entry goes to the debt ledger.
030500    IF SI-CUSTOMER-ID NOT = ZERO
030600        PERFORM 230-WRITE-CREDIT-LINE
030700    END-IF
030800    .
030900*****************************************************************
031000 230-WRITE-CREDIT-LINE.
031100
031200    MOVE SI-CUSTOMER-ID   TO CO-CUSTOMER-ID
031300    MOVE WS-NEXT-SALE-ID  TO CO-SALE-ID
031400    MOVE WS-LINE-TOTAL    TO CO-AMOUNT
031500    MOVE WS-FULL-DATE     TO CO-DATE
031550    MOVE SI-DUE-DATE      TO CO-DUE-DATE
031600
031700    WRITE CREDITOUT-POST
031800    IF NOT CREDITOUT-OK
031900        MOVE 'CREDITOUT'         TO WC-MSG-FILE
032000        MOVE '230-WRITE-CREDIT-LINE' TO WC-MSG-PARA
032100        MOVE WS-CREDITOUT-STATUS TO WC-MSG-FILESTAT
032200        PERFORM Z0900-ERROR-ROUTINE
032300    END-IF
032400
032500    ADD 1 TO WS-CREDIT-COUNT
032600    .
032700*****************************************************************
032800 290-WRITE-REJECT-LINE.
032900
033000    MOVE SALEIN-POST TO SB-INPUT-LINE
033100    WRITE SALEBAD-POST
033200    IF NOT SALEBAD-OK
033300        MOVE 'SALEBAD'           TO WC-MSG-FILE
033400        MOVE '290-WRITE-REJECT-LINE' TO WC-MSG-PARA
033500        MOVE WS-SALEBAD-STATUS   TO WC-MSG-FILESTAT
033600        PERFORM Z0900-ERROR-ROUTINE
033700    END-IF
033800    .
033900*****************************************************************
034000 800-SAVE-ITEM-TABLE.
034100
034200    OPEN OUTPUT ITEMFIL
034300    PERFORM 810-SAVE-ONE-ITEM
034400        VARYING WI-IDX FROM 1 BY 1
034500        UNTIL WI-IDX > WS-ITEM-COUNT
034600    CLOSE ITEMFIL
034700    .
034800*****************************************************************
034900 810-SAVE-ONE-ITEM.
035000
035100    MOVE WS-ITEM-ENTRY(WI-IDX) TO ITEM
035200    WRITE ITEM
035300    IF NOT ITEMFIL-OK
035400        MOVE 'ITEMMAST'          TO WC-MSG-FILE
035500        MOVE '810-SAVE-ONE-ITEM' TO WC-MSG-PARA
035600        MOVE WS-ITEMFIL-STATUS   TO WC-MSG-FILESTAT
035700        PERFORM Z0900-ERROR-ROUTINE
035800    END-IF
035900    .
036000*****************************************************************
036100 900-END.
036200
036300    CLOSE SALEIN SALEOUT SALEBAD CREDITOUT
036400    .
036500*****************************************************************
036600 Z0900-ERROR-ROUTINE.
036700
036800    COPY Z0900-error-routine.
036900    .
