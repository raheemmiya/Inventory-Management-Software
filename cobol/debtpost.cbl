000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     DEBTPOST.
000600 AUTHOR.         S WIKSTROM.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1998-11-23.
000900 DATE-COMPILED.  1998-11-23.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Maintain the customer debt ledger (kundfordran).
001300*                Called from INVBATCH's operator menu on codes
001400*                71-76:
001500*                  71  post credit-sale lines from CREDITOUT
001600*                      (written by SALEPOST for every sale with
001700*                      a non-zero customer id)
001800*                  72  post payment requests from PAYIN
001900*                  73  run the overdue sweep
002000*                  74  display total outstanding and one
002100*                      customer's debt summary
002200*                  75  display the pending-debts listing
002300*                  76  display the overdue-debts listing
002400*
002500*    CHANGE LOG.
002600*    -----------------------------------------------------------
002700*    1998-11-23  P.A.  Original version, split DEBTOR party
002800*                      record into a ledger (req KRED-98-07).
002900*    1999-02-15  S.W.  Y2K - dates widened to 8-digit YYYYMMDD
003000*                      throughout.
003100*    1999-06-30  S.W.  Moved DEBT-TRANSACTION off DB2, whole
003200*                      ledger now loaded into a table and
003300*                      rewritten at exit (req. LAGER-99-041).
003400*    2001-03-19  S.W.  Added 71-CREDIT-INTAKE reading CREDITOUT,
003500*                      credit-sale requests no longer keyed by
003600*                      hand at the debt terminal (req KRED-01-003).
003700*    2003-11-04  S.W.  Overdue sweep (73) made idempotent - it
003800*                      only looks at PENDING/PARTIAL rows, so it
003900*                      is safe to run more than once a day
004000*                      (req KRED-03-019, after a duplicate batch
004100*                      submission flagged already-OVERDUE debts
004200*                      a second time in the exception report).
004210*    2004-05-11  S.W.  Ledger table load (M0100) restructured to
004220*                      PERFORM ... THRU with a GO TO past the
004230*                      table-store step on end-of-file, matching
004240*                      the read/store range convention used on
004250*                      the item table elsewhere in the shop
004260*                      (req KRED-04-006). Also picked up a line
004270*                      in 230-WRITE-CREDIT-LINE over in SALEPOST
004280*                      that had lost its sequence number.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800    C01 IS TOP-OF-FORM
004900    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
005000    SWITCH-1 IS UPSI-0-TESTKORNING
005100        ON  STATUS IS TESTKORNING-PA
005200        OFF STATUS IS TESTKORNING-AV.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500    SELECT DEBTFIL    ASSIGN TO DEBTMAST
005600        ORGANIZATION IS LINE SEQUENTIAL
005700        FILE STATUS IS WS-DEBTFIL-STATUS.
005800    SELECT CREDITIN   ASSIGN TO CREDITOUT
005900        ORGANIZATION IS LINE SEQUENTIAL
006000        FILE STATUS IS WS-CREDITIN-STATUS.
006100    SELECT PAYIN      ASSIGN TO PAYIN
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS IS WS-PAYIN-STATUS.
006400    SELECT PAYOUT     ASSIGN TO PAYOUT
006500        ORGANIZATION IS LINE SEQUENTIAL
006600        FILE STATUS IS WS-PAYOUT-STATUS.
006700    SELECT PAYBAD     ASSIGN TO PAYBAD
006800        ORGANIZATION IS LINE SEQUENTIAL
006900        FILE STATUS IS WS-PAYBAD-STATUS.
007000*****************************************************************
007100 DATA DIVISION.
007200*-----------------------------------------------------------
007300 FILE SECTION.
007400 FD  DEBTFIL.
007500 COPY DEBT.
007600 FD  CREDITIN.
007700 01  CREDITIN-POST.
007800    05  CI-CUSTOMER-ID          PIC 9(06).
007900    05  CI-SALE-ID              PIC 9(06).
008000    05  CI-AMOUNT               PIC 9(09)V99.
008100    05  CI-DATE                 PIC 9(08).
008200    05  CI-DUE-DATE             PIC 9(08).
008300    05  FILLER                  PIC X(33).
008400 FD  PAYIN.
008500 01  PAYIN-POST.
008600    05  PIN-DEBT-ID             PIC 9(06).
008700    05  PIN-AMOUNT              PIC 9(09)V99.
008800    05  PIN-METHOD              PIC X(15).
008900    05  PIN-REFERENCE-NUMBER    PIC X(20).
009000    05  PIN-NOTES               PIC X(60).
009100    05  PIN-CREATED-BY          PIC X(20).
009200    05  FILLER                  PIC X(06).
009300 FD  PAYOUT.
009400 COPY PAYMENT.
009500 FD  PAYBAD.
009600 01  PAYBAD-POST.
009700    05  PB-INPUT-LINE           PIC X(136).
009800    05  PB-REASON               PIC X(40).
009900*****************************************************************
010000 WORKING-STORAGE SECTION.
010100 01  WS-DEBTFIL-STATUS               PIC XX  VALUE '00'.
010200    88  DEBTFIL-OK                           VALUE '00'.
010300    88  DEBTFIL-EOF                          VALUE '10'.
010400 01  WS-CREDITIN-STATUS              PIC XX  VALUE '00'.
010500    88  CREDITIN-OK                          VALUE '00'.
010600    88  CREDITIN-EOF                         VALUE '10'.
010700 01  WS-PAYIN-STATUS                 PIC XX  VALUE '00'.
010800    88  PAYIN-OK                             VALUE '00'.
010900    88  PAYIN-EOF                            VALUE '10'.
011000 01  WS-PAYOUT-STATUS                PIC XX  VALUE '00'.
011100    88  PAYOUT-OK                            VALUE '00'.
011200 01  WS-PAYBAD-STATUS                PIC XX  VALUE '00'.
011300    88  PAYBAD-OK                            VALUE '00'.
011400*
011500 COPY Z0900-error-wkstg.
011600*
011700 01  WS-LINE-VALID-SWITCH            PIC X   VALUE 'Y'.
011800    88  WS-LINE-VALID                        VALUE 'Y'.
011900*
012000*    the debt ledger table - whole DEBT-MASTER loaded, updated
012100*    in place as credit-sale/payment lines post, rewritten at
012200*    exit (M0900).
012300 01  WS-DEBT-COUNT                   PIC S9(4) COMP VALUE ZERO.
012400 01  WS-DEBT-FOUND-IX                PIC S9(4) COMP VALUE ZERO.
012500 01  WS-DEBT-TABLE.
012600    05  WS-DEBT-ENTRY OCCURS 2000 TIMES
012700                ASCENDING KEY IS WS-T-DEBT-ID
012800                INDEXED BY WD-IDX.
012900        10  WS-T-DEBT-ID            PIC 9(06).
013000        10  WS-T-CUSTOMER-ID        PIC 9(06).
013100        10  WS-T-SALE-ID            PIC 9(06).
013200        10  WS-T-TRANSACTION-TYPE   PIC X(12).
013300        10  WS-T-AMOUNT             PIC S9(09)V99 COMP-3.
013400        10  WS-T-REMAINING-BALANCE  PIC S9(09)V99 COMP-3.
013500        10  WS-T-TRANSACTION-DATE   PIC 9(08).
013600        10  WS-T-DUE-DATE           PIC 9(08).
013700        10  WS-T-PAYMENT-METHOD     PIC X(15).
013800        10  WS-T-REFERENCE-NUMBER   PIC X(20).
013900        10  WS-T-NOTES              PIC X(60).
014000        10  WS-T-STATUS             PIC X(08).
014100            88  WS-T-STATUS-PENDING     VALUE 'PENDING '.
014200            88  WS-T-STATUS-PARTIAL     VALUE 'PARTIAL '.
014300            88  WS-T-STATUS-PAID        VALUE 'PAID    '.
014400            88  WS-T-STATUS-OVERDUE     VALUE 'OVERDUE '.
014500        10  FILLER                  PIC X(09).
014600*
014700 01  WS-RUN-TOTALS.
014800    05  WS-CREDIT-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
014900    05  WS-PAYMENT-COUNT            PIC 9(07) COMP-3 VALUE ZERO.
015000    05  WS-PAY-REJECT-COUNT         PIC 9(07) COMP-3 VALUE ZERO.
015100    05  WS-SWEPT-COUNT              PIC 9(07) COMP-3 VALUE ZERO.
015200    05  WS-NEXT-DEBT-ID             PIC 9(06) COMP-3 VALUE ZERO.
015300    05  WS-NEXT-PAY-ID              PIC 9(06) COMP-3 VALUE ZERO.
015310    05  FILLER                      PIC X(10).
015400*
015500*    aggregation accumulators (menu 74)
015600 01  WS-AGGR-TOTALS.
015700    05  WS-TOTAL-OUTSTANDING        PIC S9(11)V99 COMP-3
015800                                             VALUE ZERO.
015900    05  WS-CUST-CREDIT-TOTAL        PIC S9(09)V99 COMP-3
016000                                             VALUE ZERO.
016100    05  WS-CUST-PAID-TOTAL          PIC S9(09)V99 COMP-3
016200                                             VALUE ZERO.
016300    05  WS-CUST-OUTSTANDING         PIC S9(09)V99 COMP-3
016400                                             VALUE ZERO.
016500    05  WS-CUST-OVERDUE-COUNT       PIC 9(05)     COMP-3
016600                                             VALUE ZERO.
016650    05  FILLER                      PIC X(10).
016700 01  WE-CUSTOMER-ID                  PIC 9(06)  VALUE ZERO.
016710 01  WE-CUSTOMER-ID-R REDEFINES WE-CUSTOMER-ID.
016720    05  WE-CUSTOMER-ID-CHARS         PIC X OCCURS 6 TIMES.
016800*
016900*    edited money view for console display, with the shop's
017000*    usual REDEFINES onto a plain X picture for logging.
017100 01  WE-AMOUNT                       PIC Z(8)9.99- VALUE ZERO.
017200 01  WE-AMOUNT-R REDEFINES WE-AMOUNT.
017300    05  FILLER                       PIC X(12).
017400*
017500*    raw date/time for today's date, century-windowed the same
017600*    way as the other batch programs in this suite.
017700 01  WS-RAW-DATE                     PIC 9(06).
017800 01  WS-RAW-DATE-YMD REDEFINES WS-RAW-DATE.
017900    05  WS-RAW-YY                    PIC 99.
018000    05  WS-RAW-MM                    PIC 99.
018100    05  WS-RAW-DD                    PIC 99.
018200 01  WS-FULL-DATE                    PIC 9(08) COMP-3.
018300 01  WS-CENTURY-PIVOT                PIC 99 COMP VALUE 50.
018400*
018500 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
018600 01  WC-ACCEPT                       PIC X(2)  VALUE SPACE.
018700*
018800 LINKAGE SECTION.
018900*-----------------------------------------------------------
019000 01  LC-ACCEPT                       PIC X(2)  VALUE SPACE.
019100*****************************************************************
019200 PROCEDURE DIVISION USING LC-ACCEPT.
019300 0000-DEBTPOST.
019400
019500    MOVE 'debtpost.cbl' TO WC-MSG-SRCFILE
019600    ACCEPT WS-RAW-DATE FROM DATE
019700    PERFORM 0010-WINDOW-CENTURY
019800
019900    PERFORM M0100-LOAD-DEBT-TABLE
020000
020100    EVALUATE LC-ACCEPT
020200        WHEN '71'
020300            PERFORM M0200-POST-CREDIT-SALES
020400        WHEN '72'
020500            PERFORM M0300-POST-PAYMENTS
020600        WHEN '73'
020700            PERFORM M0400-OVERDUE-SWEEP
020800        WHEN '74'
020900            PERFORM M0500-CUSTOMER-SUMMARY
021000        WHEN '75'
021100            PERFORM M0600-PENDING-LISTING
021200        WHEN '76'
021300            PERFORM M0700-OVERDUE-LISTING
021400        WHEN OTHER
021500            DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
021600    END-EVALUATE
021700
021800    PERFORM M0900-SAVE-DEBT-TABLE
021900
022000    EXIT PROGRAM
022100    .
022200*****************************************************************
022300 0010-WINDOW-CENTURY.
022400
022500    IF WS-RAW-YY < WS-CENTURY-PIVOT
022600        COMPUTE WS-FULL-DATE = (2000 + WS-RAW-YY) * 10000
022700                             + WS-RAW-MM * 100 + WS-RAW-DD
022800    ELSE
022900        COMPUTE WS-FULL-DATE = (1900 + WS-RAW-YY) * 10000
023000                             + WS-RAW-MM * 100 + WS-RAW-DD
023100    END-IF
023200    .
023300*****************************************************************
023400 M0100-LOAD-DEBT-TABLE.
023500
023600    MOVE ZERO TO WS-DEBT-COUNT
023700
023800    OPEN INPUT DEBTFIL
023900    IF NOT DEBTFIL-OK
024000        MOVE 'DEBTMAST'          TO WC-MSG-FILE
024100        MOVE 'M0100-LOAD-DEBT-TABLE' TO WC-MSG-PARA
024200        MOVE WS-DEBTFIL-STATUS   TO WC-MSG-FILESTAT
024300        PERFORM Z0900-ERROR-ROUTINE
024400    END-IF
024500
024600    PERFORM M0105-READ-NEXT-DEBT THRU M0106-LOAD-ONE-DEBT-ROW-EXIT
024650        UNTIL DEBTFIL-EOF
024800
024900    CLOSE DEBTFIL
025000
025100    MOVE WS-DEBT-COUNT TO WS-NEXT-DEBT-ID
025200    MOVE WS-DEBT-COUNT TO WS-NEXT-PAY-ID
025300    .
025400*****************************************************************
025500 M0105-READ-NEXT-DEBT.
025600
025700    READ DEBTFIL
025800        AT END SET DEBTFIL-EOF TO TRUE
025900    END-READ
026000
026100    IF NOT DEBTFIL-OK AND NOT DEBTFIL-EOF
026200        MOVE 'DEBTMAST'            TO WC-MSG-FILE
026300        MOVE 'M0105-READ-NEXT-DEBT' TO WC-MSG-PARA
026400        MOVE WS-DEBTFIL-STATUS     TO WC-MSG-FILESTAT
026500        PERFORM Z0900-ERROR-ROUTINE
026600    END-IF
026620*
026640*    at end of file skip straight past the table-load step -
026660*    do not re-run M0106 against the stale last record read.
026680    IF DEBTFIL-EOF
026690        GO TO M0106-LOAD-ONE-DEBT-ROW-EXIT
026695    END-IF
026700    .
026800*****************************************************************
026900 M0106-LOAD-ONE-DEBT-ROW.
027000
027100    ADD 1 TO WS-DEBT-COUNT
027200    MOVE DEBT-TRANSACTION TO WS-DEBT-ENTRY(WS-DEBT-COUNT)
027300    .
027350 M0106-LOAD-ONE-DEBT-ROW-EXIT.
027400    EXIT.
027500*****************************************************************
027600 M0200-POST-CREDIT-SALES.
027700
027800    OPEN INPUT CREDITIN
027900    IF NOT CREDITIN-OK
028000        MOVE 'CREDITOUT'         TO WC-MSG-FILE
028100        MOVE 'M0200-POST-CREDIT-SALES' TO WC-MSG-PARA
028200        MOVE WS-CREDITIN-STATUS  TO WC-MSG-FILESTAT
028300        PERFORM Z0900-ERROR-ROUTINE
028400    END-IF
028500
028600    READ CREDITIN
028700        AT END SET CREDITIN-EOF TO TRUE
028800    END-READ
028900
029000    PERFORM M0210-POST-ONE-CREDIT-SALE UNTIL CREDITIN-EOF
029100
029200    CLOSE CREDITIN
029300    .
029400*****************************************************************
029500 M0210-POST-ONE-CREDIT-SALE.
029600
029700*    req KRED-98-07 / rule 7 - a new credit sale always starts
029800*    fully outstanding and PENDING, whatever its due date.
029900    IF WS-DEBT-COUNT >= 2000
030000        DISPLAY 'SKULDREGISTRET AR FULLT - KREDIT AVVISAD'
030100    ELSE
030200        ADD 1 TO WS-DEBT-COUNT
030300        ADD 1 TO WS-NEXT-DEBT-ID
030400        MOVE WS-NEXT-DEBT-ID          TO WS-T-DEBT-ID(WS-DEBT-COUNT)
030500        MOVE CI-CUSTOMER-ID           TO WS-T-CUSTOMER-ID(WS-DEBT-COUNT)
030600        MOVE CI-SALE-ID               TO WS-T-SALE-ID(WS-DEBT-COUNT)
030700        MOVE 'CREDIT_SALE '           TO WS-T-TRANSACTION-TYPE(WS-DEBT-COUNT)
030800        MOVE CI-AMOUNT                TO WS-T-AMOUNT(WS-DEBT-COUNT)
030900        MOVE CI-AMOUNT                TO WS-T-REMAINING-BALANCE(WS-DEBT-COUNT)
031000        MOVE WS-FULL-DATE             TO WS-T-TRANSACTION-DATE(WS-DEBT-COUNT)
031100        MOVE CI-DUE-DATE              TO WS-T-DUE-DATE(WS-DEBT-COUNT)
031200        MOVE SPACES                   TO WS-T-PAYMENT-METHOD(WS-DEBT-COUNT)
031300        MOVE SPACES                   TO WS-T-REFERENCE-NUMBER(WS-DEBT-COUNT)
031400        MOVE SPACES                   TO WS-T-NOTES(WS-DEBT-COUNT)
031500        MOVE 'PENDING '               TO WS-T-STATUS(WS-DEBT-COUNT)
031600        ADD 1 TO WS-CREDIT-COUNT
031700    END-IF
031800
031900    READ CREDITIN
032000        AT END SET CREDITIN-EOF TO TRUE
032100    END-READ
032200    .
032300*****************************************************************
032400 M0300-POST-PAYMENTS.
032500
032600    OPEN INPUT  PAYIN
032700    OPEN OUTPUT PAYOUT
032800    OPEN OUTPUT PAYBAD
032900    IF NOT PAYIN-OK
033000        MOVE 'PAYIN'             TO WC-MSG-FILE
033100        MOVE 'M0300-POST-PAYMENTS' TO WC-MSG-PARA
033200        MOVE WS-PAYIN-STATUS     TO WC-MSG-FILESTAT
033300        PERFORM Z0900-ERROR-ROUTINE
033400    END-IF
033500
033600    READ PAYIN
033700        AT END SET PAYIN-EOF TO TRUE
033800    END-READ
033900
034000    PERFORM M0310-POST-ONE-PAYMENT UNTIL PAYIN-EOF
034100
034200    CLOSE PAYIN PAYOUT PAYBAD
034300    .
034400*****************************************************************
034500 M0310-POST-ONE-PAYMENT.
034600
034700    MOVE 'Y' TO WS-LINE-VALID-SWITCH
034800    MOVE ZERO TO WS-DEBT-FOUND-IX
034900
035000    SET WD-IDX TO 1
035100    SEARCH ALL WS-DEBT-ENTRY
035200        AT END
035300            MOVE 'N' TO WS-LINE-VALID-SWITCH
035400            MOVE 'OKANT SKULDNUMMER' TO PB-REASON
035500        WHEN WS-T-DEBT-ID(WD-IDX) = PIN-DEBT-ID
035600            MOVE WD-IDX TO WS-DEBT-FOUND-IX
035700    END-SEARCH
035800
035900*    rule 5 - cannot overpay a debt.
036000    IF WS-LINE-VALID
036100        IF PIN-AMOUNT > WS-T-REMAINING-BALANCE(WS-DEBT-FOUND-IX)
036200            MOVE 'N' TO WS-LINE-VALID-SWITCH
036300            MOVE 'BETALNING OVERSTIGER SALDO' TO PB-REASON
036400        END-IF
036500    END-IF
036600
036700    IF WS-LINE-VALID
036800        PERFORM M0320-APPLY-PAYMENT
036900        ADD 1 TO WS-PAYMENT-COUNT
037000    ELSE
037100        MOVE PAYIN-POST TO PB-INPUT-LINE
037200        WRITE PAYBAD-POST
037300        ADD 1 TO WS-PAY-REJECT-COUNT
037400    END-IF
037500
037600    READ PAYIN
037700        AT END SET PAYIN-EOF TO TRUE
037800    END-READ
037900    .
038000*****************************************************************
038100 M0320-APPLY-PAYMENT.
038200
038300    SET WD-IDX TO WS-DEBT-FOUND-IX
038400
038500    ADD 1 TO WS-NEXT-PAY-ID
038600    MOVE WS-NEXT-PAY-ID              TO PAY-ID
038700    MOVE PIN-DEBT-ID                 TO PAY-DEBT-TRANSACTION-ID
038800    MOVE PIN-AMOUNT                  TO PAY-AMOUNT
038900    MOVE WS-FULL-DATE                TO PAY-DATE
039000    MOVE PIN-METHOD                  TO PAY-METHOD
039100    MOVE PIN-REFERENCE-NUMBER        TO PAY-REFERENCE-NUMBER
039200    MOVE PIN-NOTES                   TO PAY-NOTES
039300    MOVE PIN-CREATED-BY              TO PAY-CREATED-BY
039400
039500    WRITE DEBT-PAYMENT
039600    IF NOT PAYOUT-OK
039700        MOVE 'PAYOUT'            TO WC-MSG-FILE
039800        MOVE 'M0320-APPLY-PAYMENT' TO WC-MSG-PARA
039900        MOVE WS-PAYOUT-STATUS    TO WC-MSG-FILESTAT
040000        PERFORM Z0900-ERROR-ROUTINE
040100    END-IF
040200
040300    SUBTRACT PIN-AMOUNT FROM WS-T-REMAINING-BALANCE(WD-IDX)
040400    MOVE PIN-METHOD           TO WS-T-PAYMENT-METHOD(WD-IDX)
040500    MOVE PIN-REFERENCE-NUMBER TO WS-T-REFERENCE-NUMBER(WD-IDX)
040600
040700*    rule 5 - status transition compares the NEW balance to the
040800*    ORIGINAL debt amount, not to the balance before this
040900*    payment - carried through unchanged from the source rule.
041000    IF WS-T-REMAINING-BALANCE(WD-IDX) <= ZERO
041100        MOVE 'PAID    ' TO WS-T-STATUS(WD-IDX)
041200    ELSE
041300        IF WS-T-REMAINING-BALANCE(WD-IDX) < WS-T-AMOUNT(WD-IDX)
041400            MOVE 'PARTIAL ' TO WS-T-STATUS(WD-IDX)
041500        END-IF
041600    END-IF
041700    .
041800*****************************************************************
041900 M0400-OVERDUE-SWEEP.
042000
042100*    req KRED-03-019 - only PENDING/PARTIAL rows are looked at,
042200*    so a repeat run of this pass changes nothing further.
042300    MOVE ZERO TO WS-SWEPT-COUNT
042400
042500    PERFORM M0410-SWEEP-ONE-DEBT
042600        VARYING WD-IDX FROM 1 BY 1
042700        UNTIL WD-IDX > WS-DEBT-COUNT
042800
042900    DISPLAY 'DEBTPOST - FORFALLNA MARKERADE: ' WS-SWEPT-COUNT
043000    .
043100*****************************************************************
043200 M0410-SWEEP-ONE-DEBT.
043300
043400    IF WS-T-STATUS-PENDING(WD-IDX) OR WS-T-STATUS-PARTIAL(WD-IDX)
043500        IF WS-T-DUE-DATE(WD-IDX) < WS-FULL-DATE
043600            MOVE 'OVERDUE ' TO WS-T-STATUS(WD-IDX)
043700            ADD 1 TO WS-SWEPT-COUNT
043800        END-IF
043900    END-IF
044000    .
044100*****************************************************************
044200 M0500-CUSTOMER-SUMMARY.
044300
044400    MOVE ZERO TO WS-TOTAL-OUTSTANDING
044500    MOVE ZERO TO WS-CUST-CREDIT-TOTAL WS-CUST-PAID-TOTAL
044600    MOVE ZERO TO WS-CUST-OUTSTANDING WS-CUST-OVERDUE-COUNT
044700
044800    DISPLAY HEADLINE
044900    DISPLAY 'VILKET KUND-ID VILL DU SE SKULDSAMMANDRAG FOR?'
045000    DISPLAY ': ' WITH NO ADVANCING
045100    ACCEPT WE-CUSTOMER-ID
045200
045300    PERFORM M0510-ACCUMULATE-ONE-DEBT
045400        VARYING WD-IDX FROM 1 BY 1
045500        UNTIL WD-IDX > WS-DEBT-COUNT
045600
045700    DISPLAY HEADLINE
045800    DISPLAY 'TOTAL UTESTAENDE SKULD (ALLA KUNDER): '
045900    MOVE WS-TOTAL-OUTSTANDING TO WE-AMOUNT
046000    DISPLAY WE-AMOUNT
046100    DISPLAY SPACE
046200    DISPLAY 'KUND ' WE-CUSTOMER-ID ' - KREDIT BEVILJAD : '
046300    MOVE WS-CUST-CREDIT-TOTAL TO WE-AMOUNT
046400    DISPLAY WE-AMOUNT
046500    DISPLAY 'KUND ' WE-CUSTOMER-ID ' - BETALT          : '
046600    MOVE WS-CUST-PAID-TOTAL TO WE-AMOUNT
046700    DISPLAY WE-AMOUNT
046800    DISPLAY 'KUND ' WE-CUSTOMER-ID ' - UTESTAENDE       : '
046900    MOVE WS-CUST-OUTSTANDING TO WE-AMOUNT
047000    DISPLAY WE-AMOUNT
047100    DISPLAY 'KUND ' WE-CUSTOMER-ID ' - FORFALLNA POSTER : '
047200            WS-CUST-OVERDUE-COUNT
047300    DISPLAY HEADLINE
047400    .
047500*****************************************************************
047600 M0510-ACCUMULATE-ONE-DEBT.
047700
047800    IF WS-T-STATUS-PENDING(WD-IDX) OR WS-T-STATUS-PARTIAL(WD-IDX)
047900        OR WS-T-STATUS-OVERDUE(WD-IDX)
048000        ADD WS-T-REMAINING-BALANCE(WD-IDX) TO WS-TOTAL-OUTSTANDING
048100    END-IF
048200
048300    IF WS-T-CUSTOMER-ID(WD-IDX) = WE-CUSTOMER-ID
048400        IF WS-T-TRANSACTION-TYPE(WD-IDX) = 'CREDIT_SALE '
048500            ADD WS-T-AMOUNT(WD-IDX) TO WS-CUST-CREDIT-TOTAL
048600            IF WS-T-STATUS-PENDING(WD-IDX)
048700                OR WS-T-STATUS-PARTIAL(WD-IDX)
048800                OR WS-T-STATUS-OVERDUE(WD-IDX)
048900                ADD WS-T-REMAINING-BALANCE(WD-IDX)
049000                                    TO WS-CUST-OUTSTANDING
049100            END-IF
049200            IF WS-T-STATUS-OVERDUE(WD-IDX)
049300                ADD 1 TO WS-CUST-OVERDUE-COUNT
049400            END-IF
049500        END-IF
049600        IF WS-T-TRANSACTION-TYPE(WD-IDX) = 'PAYMENT     '
049700            ADD WS-T-AMOUNT(WD-IDX) TO WS-CUST-PAID-TOTAL
049800        END-IF
049900    END-IF
050000    .
050100*****************************************************************
050200 M0600-PENDING-LISTING.
050300
050400*    rule / step 7 - PENDING, PARTIAL and OVERDUE rows, ascending
050500*    by DEBT-TRANSACTION-DATE.  The table is loaded and rewritten
050600*    in DEBT-ID order, so this listing is sorted with a simple
050700*    pass rather than a re-SEARCH - good enough for the volumes
050800*    this shop carries.
050900    DISPLAY HEADLINE
051000    DISPLAY 'UTESTAENDE SKULDER (PENDING/PARTIAL/OVERDUE)'
051100    DISPLAY HEADLINE
051200
051300    PERFORM M0610-LIST-ONE-PENDING-DEBT
051400        VARYING WD-IDX FROM 1 BY 1
051500        UNTIL WD-IDX > WS-DEBT-COUNT
051600
051700    DISPLAY HEADLINE
051800    .
051900*****************************************************************
052000 M0610-LIST-ONE-PENDING-DEBT.
052100
052200    IF WS-T-STATUS-PENDING(WD-IDX) OR WS-T-STATUS-PARTIAL(WD-IDX)
052300        OR WS-T-STATUS-OVERDUE(WD-IDX)
052400        MOVE WS-T-REMAINING-BALANCE(WD-IDX) TO WE-AMOUNT
052500        DISPLAY WS-T-DEBT-ID(WD-IDX) '|'
052600                WS-T-CUSTOMER-ID(WD-IDX) '|'
052700                WS-T-TRANSACTION-DATE(WD-IDX) '|'
052800                WE-AMOUNT '|'
052900                WS-T-STATUS(WD-IDX)
053000    END-IF
053100    .
053200*****************************************************************
053300 M0700-OVERDUE-LISTING.
053400
053500    DISPLAY HEADLINE
053600    DISPLAY 'FORFALLNA SKULDER'
053700    DISPLAY HEADLINE
053800
053900    PERFORM M0710-LIST-ONE-OVERDUE-DEBT
054000        VARYING WD-IDX FROM 1 BY 1
054100        UNTIL WD-IDX > WS-DEBT-COUNT
054200
054300    DISPLAY HEADLINE
054400    .
054500*****************************************************************
054600 M0710-LIST-ONE-OVERDUE-DEBT.
054700
054800*    step 7 - already OVERDUE, or PENDING/PARTIAL past due date
054900*    even if the nightly sweep (73) has not yet been run.
055000    IF WS-T-STATUS-OVERDUE(WD-IDX)
055100        OR ((WS-T-STATUS-PENDING(WD-IDX)
055200             OR WS-T-STATUS-PARTIAL(WD-IDX))
055300            AND WS-T-DUE-DATE(WD-IDX) < WS-FULL-DATE)
055400        MOVE WS-T-REMAINING-BALANCE(WD-IDX) TO WE-AMOUNT
055500        DISPLAY WS-T-DEBT-ID(WD-IDX) '|'
055600                WS-T-CUSTOMER-ID(WD-IDX) '|'
055700                WS-T-DUE-DATE(WD-IDX) '|'
055800                WE-AMOUNT '|'
055900                WS-T-STATUS(WD-IDX)
056000    END-IF
056100    .
056200*****************************************************************
056300 M0900-SAVE-DEBT-TABLE.
056400
056500    OPEN OUTPUT DEBTFIL
056600    PERFORM M0910-SAVE-ONE-DEBT
056700        VARYING WD-IDX FROM 1 BY 1
056800        UNTIL WD-IDX > WS-DEBT-COUNT
056900    CLOSE DEBTFIL
057000    .
057100*****************************************************************
057200 M0910-SAVE-ONE-DEBT.
057300
057400    MOVE WS-DEBT-ENTRY(WD-IDX) TO DEBT-TRANSACTION
057500    WRITE DEBT-TRANSACTION
057600    IF NOT DEBTFIL-OK
057700        MOVE 'DEBTMAST'          TO WC-MSG-FILE
057800        MOVE 'M0910-SAVE-ONE-DEBT' TO WC-MSG-PARA
057900        MOVE WS-DEBTFIL-STATUS   TO WC-MSG-FILESTAT
058000        PERFORM Z0900-ERROR-ROUTINE
058100    END-IF
058200    .
058300*****************************************************************
058400 Z0900-ERROR-ROUTINE.
058500
058600    COPY Z0900-error-routine.
058700    .
