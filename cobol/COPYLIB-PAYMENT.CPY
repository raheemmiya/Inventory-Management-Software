000100*****************************************************************
000200*    COPYLIB-PAYMENT.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    DEBT-PAYMENT record layout.  Append-only log of payments
000600*    taken against a customer's DEBT-TRANSACTION.  DEBTPOST
000700*    appends one of these for every accepted payment; the
000800*    matching DEBT-TRANSACTION balance/status is updated in the
000900*    same run (see DEBTPOST 220-POST-PAYMENT).
001000*
001100*    1998-11-23  P.A.  Original layout, split out of DEBTOR when
001200*                      the ledger rework went in (req KRED-98-07).
001300*****************************************************************
001400 01  DEBT-PAYMENT.
001500    03  PAY-ID                      PIC 9(06).
001600    03  PAY-DEBT-TRANSACTION-ID     PIC 9(06).
001700    03  PAY-AMOUNT                  PIC S9(09)V99 COMP-3.
001800    03  PAY-DATE                    PIC 9(08).
001900    03  PAY-METHOD                  PIC X(15).
002000    03  PAY-REFERENCE-NUMBER        PIC X(20).
002100    03  PAY-NOTES                   PIC X(60).
002200    03  PAY-CREATED-BY              PIC X(20).
002300    03  FILLER                      PIC X(09).
