000100*****************************************************************
000200*    COPYLIB-PURCHASE.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    PURCHASE-TXN record layout.  Append-only log of goods
000600*    received into stock.  PURCHPOST appends one of these for
000700*    every accepted purchase transaction; RPTDRIVER reads the
000800*    whole file in file order for the purchase reports.
000900*
001000*    1996-08-01  P.A.  Original layout.
001100*****************************************************************
001200 01  PURCHASE-RECORD.
001300    03  PURCH-ID                    PIC 9(06).
001400    03  PURCH-ITEM-ID               PIC 9(06).
001500    03  PURCH-SUPPLIER-ID           PIC 9(06).
001600    03  PURCH-QUANTITY              PIC 9(07).
001700    03  PURCH-UNIT-PRICE            PIC S9(07)V99 COMP-3.
001800    03  PURCH-TOTAL-AMOUNT          PIC S9(09)V99 COMP-3.
001900    03  PURCH-DATE                  PIC 9(08).
002000    03  PURCH-INVOICE-NUMBER        PIC X(20).
002100    03  PURCH-NOTES                 PIC X(60).
002200    03  FILLER                      PIC X(06).
