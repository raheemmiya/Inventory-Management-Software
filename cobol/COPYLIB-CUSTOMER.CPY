000100*****************************************************************
000200*    COPYLIB-CUSTOMER.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    CUSTOMER-MASTER record layout.  Walk-in and account
000600*    customers who buy parts and/or service on account.  Loaded
000700*    whole into WS-CUSTOMER-TABLE and searched with SEARCH ALL
000800*    on CUSTOMER-ID by SALEPOST, DEBTPOST and RPTDRIVER.
000900*
001000*    1988-09-30  L.H.  Original layout (VARCHAR/length-prefix
001100*                      fields dropped - this shop keeps fixed
001200*                      LINE SEQUENTIAL masters, not a DB2 table).
001300*    1997-05-12  P.A.  Added CUSTOMER-VEHICLE (mekanikerns
001400*                      begäran - koppla kund till sitt fordon).
001500*****************************************************************
001600 01  CUSTOMER.
001700    03  CUSTOMER-ID                 PIC 9(06).
001800    03  CUSTOMER-NAME               PIC X(40).
001900    03  CUSTOMER-CONTACT            PIC X(20).
002000    03  CUSTOMER-EMAIL              PIC X(40).
002100    03  CUSTOMER-ADDRESS            PIC X(60).
002200    03  CUSTOMER-VEHICLE            PIC X(40).
002300    03  FILLER                      PIC X(10).
