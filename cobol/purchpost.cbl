000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     PURCHPOST.
000600 AUTHOR.         P ALMQVIST.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1996-08-01.
000900 DATE-COMPILED.  1996-08-01.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Post one run's worth of purchase transactions
001300*                (goods received from suppliers) from PURCHIN
001400*                against the ITEM-MASTER stock file.  Each
001500*                accepted line increases ITEM-STOCK-QTY by the
001600*                quantity received and appends the transaction,
001700*                with its computed total, to PURCHASE-TXN.
001800*                Rejected lines are written to PURCHBAD for the
001900*                warehouse clerk to correct and resubmit.
002000*
002100*    CHANGE LOG.
002200*    -----------------------------------------------------------
002300*    1996-08-01  P.A.  Original version, modelled on the old
002400*                      BG-file posting run (req. LAGER-96-055).
002500*    1997-02-11  P.A.  Item lookup now rejects the line instead
002600*                      of abending when the item number on the
002700*                      purchase line is not on ITEM-MASTER.
002800*    1999-01-08  S.W.  Y2K PREP - PURCH-DATE already carried as
002900*                      8-digit YYYYMMDD, no change required
003000*                      (req. LAGER-98-090).
003100*    2000-05-30  S.W.  ITEM-MASTER rewritten from table at end
003200*                      of run instead of REWRITE-in-place - this
003300*                      shop's masters are LINE SEQUENTIAL, not
003400*                      indexed, since the 1999-06 file conversion
003500*                      (req. LAGER-99-041).
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100    C01 IS TOP-OF-FORM
004200    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
004300    SWITCH-1 IS UPSI-0-TESTKORNING
004400        ON  STATUS IS TESTKORNING-PA
004500        OFF STATUS IS TESTKORNING-AV.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800    SELECT ITEMFIL   ASSIGN TO ITEMMAST
004900        ORGANIZATION IS LINE SEQUENTIAL
005000        FILE STATUS IS WS-ITEMFIL-STATUS.
005100    SELECT PURCHIN   ASSIGN TO PURCHIN
005200        ORGANIZATION IS LINE SEQUENTIAL
005300        FILE STATUS IS WS-PURCHIN-STATUS.
005400    SELECT PURCHOUT  ASSIGN TO PURCHOUT
005500        ORGANIZATION IS LINE SEQUENTIAL
005600        FILE STATUS IS WS-PURCHOUT-STATUS.
005700    SELECT PURCHBAD  ASSIGN TO PURCHBAD
005800        ORGANIZATION IS LINE SEQUENTIAL
005900        FILE STATUS IS WS-PURCHBAD-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200*-----------------------------------------------------------
006300 FILE SECTION.
006400 FD  ITEMFIL.
006500 COPY ITEM.
006600 FD  PURCHIN.
006700 01  PURCHIN-POST.
006800    05  PI-ITEM-ID              PIC 9(06).
006900    05  PI-SUPPLIER-ID          PIC 9(06).
007000    05  PI-QUANTITY             PIC 9(07).
007100    05  PI-UNIT-PRICE           PIC 9(07)V99.
007200    05  PI-INVOICE-NUMBER       PIC X(20).
007300    05  PI-NOTES                PIC X(60).
007400    05  FILLER                  PIC X(06).
007500 FD  PURCHOUT.
007600 COPY PURCHASE.
007700 FD  PURCHBAD.
007800 01  PURCHBAD-POST.
007900    05  PB-INPUT-LINE           PIC X(112).
008000    05  PB-REASON               PIC X(40).
008100*****************************************************************
008200 WORKING-STORAGE SECTION.
008300 01  WS-ITEMFIL-STATUS               PIC XX  VALUE '00'.
008400    88  ITEMFIL-OK                           VALUE '00'.
008500    88  ITEMFIL-EOF                          VALUE '10'.
008600 01  WS-PURCHIN-STATUS               PIC XX  VALUE '00'.
008700    88  PURCHIN-OK                           VALUE '00'.
008800    88  PURCHIN-EOF                          VALUE '10'.
008900 01  WS-PURCHOUT-STATUS              PIC XX  VALUE '00'.
009000    88  PURCHOUT-OK                          VALUE '00'.
009100 01  WS-PURCHBAD-STATUS              PIC XX  VALUE '00'.
009200    88  PURCHBAD-OK                          VALUE '00'.
009300*
009400 COPY Z0900-error-wkstg.
009500*
009600*    switches
009700 01  WS-LINE-VALID-SWITCH            PIC X   VALUE 'Y'.
009800    88  WS-LINE-VALID                        VALUE 'Y'.
009900*
010000*    the article table - whole ITEM-MASTER loaded, updated in
010100*    place as purchase lines post, rewritten at end of run.
010200 01  WS-ITEM-COUNT                   PIC S9(4) COMP VALUE ZERO.
010300 01  WS-ITEM-FOUND-IX                PIC S9(4) COMP VALUE ZERO.
010400 01  WS-ITEM-TABLE.
010500    05  WS-ITEM-ENTRY OCCURS 500 TIMES
010600                ASCENDING KEY IS WS-T-ITEM-ID
010700                INDEXED BY WI-IDX.
010800        10  WS-T-ITEM-ID            PIC 9(06).
010900        10  WS-T-PART-NUMBER        PIC X(20).
011000        10  WS-T-NAME               PIC X(40).
011100        10  WS-T-DESCRIPTION        PIC X(60).
011200        10  WS-T-CATEGORY           PIC X(20).
011300        10  WS-T-UNIT-PRICE         PIC S9(07)V99 COMP-3.
011400        10  WS-T-STOCK-QTY          PIC S9(07).
011500        10  WS-T-MIN-STOCK          PIC 9(07).
011600        10  WS-T-LOCATION           PIC X(20).
011700        10  WS-T-SUPPLIER-ID        PIC 9(06).
011800        10  FILLER                  PIC X(40).
011900*
012000*    accumulators
012100 01  WS-RUN-TOTALS.
012200    05  WS-POSTED-COUNT             PIC 9(07)  COMP-3 VALUE ZERO.
012300    05  WS-REJECT-COUNT             PIC 9(07)  COMP-3 VALUE ZERO.
012400    05  WS-NEXT-PURCH-ID            PIC 9(06)  COMP-3 VALUE ZERO.
012450    05  FILLER                      PIC X(10).
012500*
012600*    computed total, with the shop's usual edited alternate
012700*    view for the reject-file trace line.
012800 01  WS-LINE-TOTAL                   PIC S9(09)V99 COMP-3
012900                                             VALUE ZERO.
013000 01  WS-LINE-TOTAL-EDIT              PIC Z(8)9.99.
013100 01  WS-LINE-TOTAL-EDIT-R REDEFINES WS-LINE-TOTAL-EDIT.
013200    05  FILLER                       PIC X(11).
013300*
013400*    raw date/time for the century-windowed posting date, same
013500*    layout the shop uses on every batch program.
013600 01  WS-RAW-DATE                     PIC 9(06).
013700 01  WS-RAW-DATE-YMD REDEFINES WS-RAW-DATE.
013800    05  WS-RAW-YY                    PIC 99.
013900    05  WS-RAW-MM                    PIC 99.
014000    05  WS-RAW-DD                    PIC 99.
014100 01  WS-FULL-DATE                    PIC 9(08) COMP-3.
014200 01  WS-CENTURY-PIVOT                PIC 99 COMP VALUE 50.
014300*
014400 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
014410 01  HEADLINE-R REDEFINES HEADLINE.
014420    05  HR-HEAD-CHARS               PIC X OCCURS 72 TIMES.
014500*****************************************************************
014600 PROCEDURE DIVISION.
014700 000-PURCHPOST.
014800
014900    MOVE 'purchpost.cbl' TO WC-MSG-SRCFILE
015000
015100    PERFORM 100-INIT
015200    PERFORM 200-POST-ONE-LINE UNTIL PURCHIN-EOF
015300    PERFORM 800-SAVE-ITEM-TABLE
015400    PERFORM 900-END
015500
015600    DISPLAY 'PURCHPOST - POSTADE : ' WS-POSTED-COUNT
015700    DISPLAY 'PURCHPOST - AVVISADE: ' WS-REJECT-COUNT
015800
015900    EXIT PROGRAM
016000    .
016100*****************************************************************
016200 100-INIT.
016300
016400    MOVE ZERO TO WS-POSTED-COUNT WS-REJECT-COUNT WS-ITEM-COUNT
016500    ACCEPT WS-RAW-DATE FROM DATE
016600    PERFORM 105-WINDOW-CENTURY
016700
016800    OPEN INPUT ITEMFIL
016900    PERFORM 110-LOAD-ONE-ITEM UNTIL ITEMFIL-EOF
017000    CLOSE ITEMFIL
017100
017200    OPEN INPUT  PURCHIN
017300    OPEN OUTPUT PURCHOUT
017400    OPEN OUTPUT PURCHBAD
017500    IF NOT PURCHIN-OK
017600        MOVE 'PURCHIN'    TO WC-MSG-FILE
017700        MOVE '100-INIT'   TO WC-MSG-PARA
017800        MOVE WS-PURCHIN-STATUS TO WC-MSG-FILESTAT
017900        PERFORM Z0900-ERROR-ROUTINE
018000    END-IF
018100
018200    MOVE WS-ITEM-COUNT TO WS-NEXT-PURCH-ID
018300
018400    READ PURCHIN
018500        AT END SET PURCHIN-EOF TO TRUE
018600    END-READ
018700    .
018800*****************************************************************
018900 105-WINDOW-CENTURY.
019000
019100    IF WS-RAW-YY < WS-CENTURY-PIVOT
019200        COMPUTE WS-FULL-DATE = (2000 + WS-RAW-YY) * 10000
019300                             + WS-RAW-MM * 100 + WS-RAW-DD
019400    ELSE
019500        COMPUTE WS-FULL-DATE = (1900 + WS-RAW-YY) * 10000
019550                             + WS-RAW-MM * 100 + WS-RAW-DD
019600    END-IF
019700    .
019800*****************************************************************
019900 110-LOAD-ONE-ITEM.
020000
020100    READ ITEMFIL
020200        AT END SET ITEMFIL-EOF TO TRUE
020300    END-READ
020400
020500    IF NOT ITEMFIL-EOF
020600        IF NOT ITEMFIL-OK
020700            MOVE 'ITEMMAST'         TO WC-MSG-FILE
020800            MOVE '110-LOAD-ONE-ITEM' TO WC-MSG-PARA
020900            MOVE WS-ITEMFIL-STATUS  TO WC-MSG-FILESTAT
021000            PERFORM Z0900-ERROR-ROUTINE
021100        END-IF
021200        ADD 1 TO WS-ITEM-COUNT
021300        MOVE ITEM TO WS-ITEM-ENTRY(WS-ITEM-COUNT)
021400    END-IF
021500    .
021600*****************************************************************
021700 200-POST-ONE-LINE.
021800
021900    MOVE 'Y' TO WS-LINE-VALID-SWITCH
022000    MOVE ZERO TO WS-ITEM-FOUND-IX
022100
022200    PERFORM 210-VALIDATE-LINE
022300
022400    IF WS-LINE-VALID
022500        PERFORM 220-POST-VALID-LINE
022600        ADD 1 TO WS-POSTED-COUNT
022700    ELSE
022800        PERFORM 290-WRITE-REJECT-LINE
022900        ADD 1 TO WS-REJECT-COUNT
023000    END-IF
023100
023200    READ PURCHIN
023300        AT END SET PURCHIN-EOF TO TRUE
023400    END-READ
023500    .
023600*****************************************************************
023700 210-VALIDATE-LINE.
023800
023900    IF PI-QUANTITY = ZERO
024000        MOVE 'N' TO WS-LINE-VALID-SWITCH
024100        MOVE 'ANTAL MASTE VARA STORRE AN NOLL' TO PB-REASON
024200    END-IF
024300
024400    IF WS-LINE-VALID AND PI-UNIT-PRICE = ZERO
024500        MOVE 'N' TO WS-LINE-VALID-SWITCH
024600        MOVE 'PRIS MASTE VARA STORRE AN NOLL' TO PB-REASON
024700    END-IF
024800
024900    IF WS-LINE-VALID
025000        SET WI-IDX TO 1
025100        SEARCH ALL WS-ITEM-ENTRY
025200            AT END
025300                MOVE 'N' TO WS-LINE-VALID-SWITCH
025400                MOVE 'OKANT ARTIKELNUMMER' TO PB-REASON
025500            WHEN WS-T-ITEM-ID(WI-IDX) = PI-ITEM-ID
025600                MOVE WI-IDX TO WS-ITEM-FOUND-IX
025700        END-SEARCH
025800    END-IF
025900    .
026000*****************************************************************
026100 220-POST-VALID-LINE.
026200
026300    SET WI-IDX TO WS-ITEM-FOUND-IX
026400    COMPUTE WS-LINE-TOTAL ROUNDED = PI-QUANTITY * PI-UNIT-PRICE
026500    ADD PI-QUANTITY TO WS-T-STOCK-QTY(WI-IDX)
026600
026700    ADD 1 TO WS-NEXT-PURCH-ID
026800    MOVE WS-NEXT-PURCH-ID           TO PURCH-ID
026900    MOVE PI-ITEM-ID                 TO PURCH-ITEM-ID
027000    MOVE PI-SUPPLIER-ID             TO PURCH-SUPPLIER-ID
027100    MOVE PI-QUANTITY                TO PURCH-QUANTITY
027200    MOVE PI-UNIT-PRICE              TO PURCH-UNIT-PRICE
027300    MOVE WS-LINE-TOTAL              TO PURCH-TOTAL-AMOUNT
027400    MOVE WS-FULL-DATE               TO PURCH-DATE
027500    MOVE PI-INVOICE-NUMBER          TO PURCH-INVOICE-NUMBER
027600    MOVE PI-NOTES                   TO PURCH-NOTES
027700
027800    WRITE PURCHASE
027900    IF NOT PURCHOUT-OK
028000        MOVE 'PURCHOUT'          TO WC-MSG-FILE
028100        MOVE '220-POST-VALID-LINE' TO WC-MSG-PARA
028200        MOVE WS-PURCHOUT-STATUS  TO WC-MSG-FILESTAT
028300        PERFORM Z0900-ERROR-ROUTINE
028400    END-IF
028500    .
028600*****************************************************************
028700 290-WRITE-REJECT-LINE.
028800
028900    MOVE PURCHIN-POST TO PB-INPUT-LINE
029000    WRITE PURCHBAD-POST
029100    IF NOT PURCHBAD-OK
029200        MOVE 'PURCHBAD'          TO WC-MSG-FILE
029300        MOVE '290-WRITE-REJECT-LINE' TO WC-MSG-PARA
029400        MOVE WS-PURCHBAD-STATUS  TO WC-MSG-FILESTAT
029500        PERFORM Z0900-ERROR-ROUTINE
029600    END-IF
029700    .
029800*****************************************************************
029900 800-SAVE-ITEM-TABLE.
030000
030100    OPEN OUTPUT ITEMFIL
030200    PERFORM 810-SAVE-ONE-ITEM
030300        VARYING WI-IDX FROM 1 BY 1
030400        UNTIL WI-IDX > WS-ITEM-COUNT
030500    CLOSE ITEMFIL
030600    .
030700*****************************************************************
030800 810-SAVE-ONE-ITEM.
030900
031000    MOVE WS-ITEM-ENTRY(WI-IDX) TO ITEM
031100    WRITE ITEM
031200    IF NOT ITEMFIL-OK
031300        MOVE 'ITEMMAST'          TO WC-MSG-FILE
031400        MOVE '810-SAVE-ONE-ITEM' TO WC-MSG-PARA
031500        MOVE WS-ITEMFIL-STATUS   TO WC-MSG-FILESTAT
031600        PERFORM Z0900-ERROR-ROUTINE
031700    END-IF
031800    .
031900*****************************************************************
032000 900-END.
032100
032200    CLOSE PURCHIN PURCHOUT PURCHBAD
032300    .
032400*****************************************************************
032500 Z0900-ERROR-ROUTINE.
032600
032700    COPY Z0900-error-routine.
032800    .
