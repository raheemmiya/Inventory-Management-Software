000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     INVBATCH.
000600 AUTHOR.         L HEDBERG.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1988-06-01.
000900 DATE-COMPILED.  1988-06-01.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Operator huvudmeny for the spare-parts lager-
001300*                system.  Presents the main menu and, through a
001400*                set of submenus, CALLs the maintenance/posting/
001500*                report subprograms with a two-digit menu code in
001600*                WC-ACCEPT:
001700*                  61-65  ITEMMAINT   (artikelregister)
001800*                  31-33  PURCHPOST   (inkopsregistrering)
001900*                  41-42  SALEPOST    (forsaljningsregistrering)
002000*                  71-76  DEBTPOST    (kundfordran)
002100*                  81-86  RPTDRIVER   (lagerrapporter)
002200*
002300*    CHANGE LOG.
002400*    -----------------------------------------------------------
002500*    1988-06-01  L.H.  Original version, called STOCKMENU, ran
002600*                      the article register and nothing else.
002700*    1994-11-02  P.A.  Article maintenance moved out to its own
002800*                      subprogram ITEMMAINT (req. LAGER-94-201);
002900*                      this program keeps only the menu shell.
003000*    1996-08-01  P.A.  Added purchase (30) and sale (40) posting
003100*                      submenus, calling PURCHPOST/SALEPOST.
003200*    1997-09-08  P.A.  Added report submenu (80), calling the new
003300*                      RPTDRIVER (req. LAGER-97-025).
003400*    1998-11-23  P.A.  Added debt/kundfordran submenu (70),
003500*                      calling DEBTPOST (req KRED-98-07).
003600*    1999-01-08  S.W.  Y2K note - this program carries no dates
003700*                      of its own, nothing to window here.
003800*    1999-06-30  S.W.  Renamed STOCKMENU to INVBATCH when the
003900*                      whole suite moved off DB2 onto flat masters
004000*                      (req. LAGER-99-041).
004100*    2004-03-09  S.W.  Loop paragraphs split out to shop
004200*                      out-of-line PERFORM standard (req.
004300*                      DRIFT-04-002, house style review).
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900    C01 IS TOP-OF-FORM
005000    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
005100    SWITCH-1 IS UPSI-0-TESTKORNING
005200        ON  STATUS IS TESTKORNING-PA
005300        OFF STATUS IS TESTKORNING-AV.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*****************************************************************
005700 DATA DIVISION.
005800*-----------------------------------------------------------
005900 FILE SECTION.
006000*****************************************************************
006100 WORKING-STORAGE SECTION.
006200 01  MENU-SWITCHES.
006300    05  IS-EXIT-APPLICATION-SWITCH  PIC X VALUE 'N'.
006400        88  IS-EXIT-APPLICATION             VALUE 'Y'.
006500    05  IS-EXIT-ITEM-MENU-SWITCH    PIC X VALUE 'N'.
006600        88  IS-EXIT-ITEM-MENU               VALUE 'Y'.
006700    05  IS-EXIT-PURCH-MENU-SWITCH   PIC X VALUE 'N'.
006800        88  IS-EXIT-PURCH-MENU              VALUE 'Y'.
006900    05  IS-EXIT-SALE-MENU-SWITCH    PIC X VALUE 'N'.
007000        88  IS-EXIT-SALE-MENU               VALUE 'Y'.
007100    05  IS-EXIT-DEBT-MENU-SWITCH    PIC X VALUE 'N'.
007200        88  IS-EXIT-DEBT-MENU               VALUE 'Y'.
007300    05  IS-EXIT-RPT-MENU-SWITCH     PIC X VALUE 'N'.
007400        88  IS-EXIT-RPT-MENU                VALUE 'Y'.
007500    05  FILLER                      PIC X(10).
007600*
007700 COPY Z0900-error-wkstg.
007800*
007900 01  WC-ACCEPT                       PIC X(2)  VALUE SPACE.
008100 01  WC-ACCEPT-R REDEFINES WC-ACCEPT.
008200    05  WC-ACCEPT-CHARS              PIC X OCCURS 2 TIMES.
008300*
008400 01  WS-RUN-STAMP.
008500    05  WS-RUN-STAMP-USER            PIC X(20) VALUE SPACE.
008600    05  WS-RUN-STAMP-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
008700    05  FILLER                       PIC X(10).
008710 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
008720    05  WR-STAMP-CHARS               PIC X OCCURS 35 TIMES.
008730*
008740 01  HEADLINE                        PIC X(78) VALUE ALL '-'.
008750 01  HEADLINE-R REDEFINES HEADLINE.
008760    05  HR-HEAD-CHARS                PIC X OCCURS 78 TIMES.
008800*****************************************************************
008900 PROCEDURE DIVISION.
009000 0000-INVBATCH.
009100
009200    PERFORM A0100-INIT
009300    PERFORM B0100-SHOW-MAIN-MENU UNTIL IS-EXIT-APPLICATION
009400    PERFORM Z0100-EXIT-APPLICATION
009500
009600    GOBACK
009700    .
009800*****************************************************************
009900 A0100-INIT.
010000
010100    MOVE 'invbatch.cbl' TO WC-MSG-SRCFILE
010200    CONTINUE
010300    .
010400*****************************************************************
010500 B0100-SHOW-MAIN-MENU.
010600
010700    PERFORM B0110-DISPLAY-MAIN-MENU
010800
010900    EVALUATE WC-ACCEPT
011000        WHEN '30'
011100            PERFORM C0100-CALL-PURCHASE-MENU
011200        WHEN '40'
011300            PERFORM D0100-CALL-SALE-MENU
011400        WHEN '60'
011500            PERFORM E0100-CALL-ITEM-MENU
011600        WHEN '70'
011700            PERFORM F0100-CALL-DEBT-MENU
011800        WHEN '80'
011900            PERFORM G0100-CALL-REPORT-MENU
012000        WHEN '99'
012100            SET IS-EXIT-APPLICATION TO TRUE
012200        WHEN OTHER
012300            DISPLAY 'OGILTIGT MENYVAL!'
012400    END-EVALUATE
012500    .
012600*****************************************************************
012700 B0110-DISPLAY-MAIN-MENU.
012800
012900    DISPLAY HEADLINE
013000    DISPLAY 'KVARNBERGS BILDELAR - LAGERSYSTEM - HUVUDMENY'
013100    DISPLAY HEADLINE
013200    DISPLAY '(30) Inkopsregistrering'
013300    DISPLAY '(40) Forsaljningsregistrering'
013400    DISPLAY '(60) Artikelregister'
013500    DISPLAY '(70) Kundfordran'
013600    DISPLAY '(80) Lagerrapporter'
013700    DISPLAY SPACE
013800    DISPLAY '(99) Avsluta programmet'
013900    DISPLAY HEADLINE
014000    DISPLAY ': ' WITH NO ADVANCING
014100    ACCEPT WC-ACCEPT
014200    .
014300*****************************************************************
014400 C0100-CALL-PURCHASE-MENU.
014500
014600    MOVE 'N' TO IS-EXIT-PURCH-MENU-SWITCH
014700    PERFORM C0110-RUN-PURCHASE-MENU-ONE-PASS
014800        UNTIL IS-EXIT-PURCH-MENU
014900    .
015000*****************************************************************
015100 C0110-RUN-PURCHASE-MENU-ONE-PASS.
015200
015300    DISPLAY HEADLINE
015400    DISPLAY 'SUBMENY INKOPSREGISTRERING'
015500    DISPLAY HEADLINE
015600    DISPLAY '(31) Boka inkop fran INKOPIN'
015700    DISPLAY SPACE
015800    DISPLAY '(39) Tillbaka till huvudmenyn'
015900    DISPLAY HEADLINE
016000    DISPLAY ': ' WITH NO ADVANCING
016100    ACCEPT WC-ACCEPT
016200
016300    EVALUATE WC-ACCEPT
016400        WHEN '31'
016500            CALL 'PURCHPOST' USING WC-ACCEPT
016600        WHEN '39'
016700            SET IS-EXIT-PURCH-MENU TO TRUE
016800        WHEN OTHER
016900            DISPLAY 'OGILTIGT MENYVAL!'
017000    END-EVALUATE
017100    .
017200*****************************************************************
017300 D0100-CALL-SALE-MENU.
017400
017500    MOVE 'N' TO IS-EXIT-SALE-MENU-SWITCH
017600    PERFORM D0110-RUN-SALE-MENU-ONE-PASS
017700        UNTIL IS-EXIT-SALE-MENU
017800    .
017900*****************************************************************
018000 D0110-RUN-SALE-MENU-ONE-PASS.
018100
018200    DISPLAY HEADLINE
018300    DISPLAY 'SUBMENY FORSALJNINGSREGISTRERING'
018400    DISPLAY HEADLINE
018500    DISPLAY '(41) Boka forsaljning fran FORSIN'
018600    DISPLAY SPACE
018700    DISPLAY '(49) Tillbaka till huvudmenyn'
018800    DISPLAY HEADLINE
018900    DISPLAY ': ' WITH NO ADVANCING
019000    ACCEPT WC-ACCEPT
019100
019200    EVALUATE WC-ACCEPT
019300        WHEN '41'
019400            CALL 'SALEPOST' USING WC-ACCEPT
019500        WHEN '49'
019600            SET IS-EXIT-SALE-MENU TO TRUE
019700        WHEN OTHER
019800            DISPLAY 'OGILTIGT MENYVAL!'
019900    END-EVALUATE
020000    .
020100*****************************************************************
020200 E0100-CALL-ITEM-MENU.
020300
020400    MOVE 'N' TO IS-EXIT-ITEM-MENU-SWITCH
020500    PERFORM E0110-RUN-ITEM-MENU-ONE-PASS
020600        UNTIL IS-EXIT-ITEM-MENU
020700    .
020800*****************************************************************
020900 E0110-RUN-ITEM-MENU-ONE-PASS.
021000
021100    DISPLAY HEADLINE
021200    DISPLAY 'SUBMENY ARTIKELREGISTER'
021300    DISPLAY HEADLINE
021400    DISPLAY '(61) Visa alla artiklar'
021500    DISPLAY '(62) Uppdatera artikel'
021600    DISPLAY '(63) Lagg till ny artikel'
021700    DISPLAY '(64) Ta bort artikel'
021800    DISPLAY '(65) Visa artiklar under min-niva'
021900    DISPLAY SPACE
022000    DISPLAY '(69) Tillbaka till huvudmenyn'
022100    DISPLAY HEADLINE
022200    DISPLAY ': ' WITH NO ADVANCING
022300    ACCEPT WC-ACCEPT
022400
022500    EVALUATE WC-ACCEPT
022600        WHEN '61'
022700            CALL 'ITEMMAINT' USING WC-ACCEPT
022800        WHEN '62'
022900            CALL 'ITEMMAINT' USING WC-ACCEPT
023000        WHEN '63'
023100            CALL 'ITEMMAINT' USING WC-ACCEPT
023200        WHEN '64'
023300            CALL 'ITEMMAINT' USING WC-ACCEPT
023400        WHEN '65'
023500            CALL 'ITEMMAINT' USING WC-ACCEPT
023600        WHEN '69'
023700            SET IS-EXIT-ITEM-MENU TO TRUE
023800        WHEN OTHER
023900            DISPLAY 'OGILTIGT MENYVAL!'
024000    END-EVALUATE
024100    .
024200*****************************************************************
024300 F0100-CALL-DEBT-MENU.
024400
024500    MOVE 'N' TO IS-EXIT-DEBT-MENU-SWITCH
024600    PERFORM F0110-RUN-DEBT-MENU-ONE-PASS
024700        UNTIL IS-EXIT-DEBT-MENU
024800    .
024900*****************************************************************
025000 F0110-RUN-DEBT-MENU-ONE-PASS.
025100
025200    DISPLAY HEADLINE
025300    DISPLAY 'SUBMENY KUNDFORDRAN'
025400    DISPLAY HEADLINE
025500    DISPLAY '(71) Boka kreditforsaljningar fran KREDITOUT'
025600    DISPLAY '(72) Boka betalningar fran PAYIN'
025700    DISPLAY '(73) Kor forfalloavstamning'
025800    DISPLAY '(74) Visa kundsammandrag'
025900    DISPLAY '(75) Visa utestaende skulder'
026000    DISPLAY '(76) Visa forfallna skulder'
026100    DISPLAY SPACE
026200    DISPLAY '(79) Tillbaka till huvudmenyn'
026300    DISPLAY HEADLINE
026400    DISPLAY ': ' WITH NO ADVANCING
026500    ACCEPT WC-ACCEPT
026600
026700    EVALUATE WC-ACCEPT
026800        WHEN '71'
026900            CALL 'DEBTPOST' USING WC-ACCEPT
027000        WHEN '72'
027100            CALL 'DEBTPOST' USING WC-ACCEPT
027200        WHEN '73'
027300            CALL 'DEBTPOST' USING WC-ACCEPT
027400        WHEN '74'
027500            CALL 'DEBTPOST' USING WC-ACCEPT
027600        WHEN '75'
027700            CALL 'DEBTPOST' USING WC-ACCEPT
027800        WHEN '76'
027900            CALL 'DEBTPOST' USING WC-ACCEPT
028000        WHEN '79'
028100            SET IS-EXIT-DEBT-MENU TO TRUE
028200        WHEN OTHER
028300            DISPLAY 'OGILTIGT MENYVAL!'
028400    END-EVALUATE
028500    .
028600*****************************************************************
028700 G0100-CALL-REPORT-MENU.
028800
028900    MOVE 'N' TO IS-EXIT-RPT-MENU-SWITCH
029000    PERFORM G0110-RUN-REPORT-MENU-ONE-PASS
029100        UNTIL IS-EXIT-RPT-MENU
029200    .
029300*****************************************************************
029400 G0110-RUN-REPORT-MENU-ONE-PASS.
029500
029600    DISPLAY HEADLINE
029700    DISPLAY 'SUBMENY LAGERRAPPORTER'
029800    DISPLAY HEADLINE
029900    DISPLAY '(81) Lagersaldo under min-niva'
030000    DISPLAY '(82) Dagens forsaljning'
030100    DISPLAY '(83) Manadens forsaljning'
030200    DISPLAY '(84) Dagens inkop'
030300    DISPLAY '(85) Manadens inkop'
030400    DISPLAY '(86) Lagerlista'
030500    DISPLAY SPACE
030600    DISPLAY '(89) Tillbaka till huvudmenyn'
030700    DISPLAY HEADLINE
030800    DISPLAY ': ' WITH NO ADVANCING
030900    ACCEPT WC-ACCEPT
031000
031100    EVALUATE WC-ACCEPT
031200        WHEN '81'
031300            CALL 'RPTDRIVER' USING WC-ACCEPT
031400        WHEN '82'
031500            CALL 'RPTDRIVER' USING WC-ACCEPT
031600        WHEN '83'
031700            CALL 'RPTDRIVER' USING WC-ACCEPT
031800        WHEN '84'
031900            CALL 'RPTDRIVER' USING WC-ACCEPT
032000        WHEN '85'
032100            CALL 'RPTDRIVER' USING WC-ACCEPT
032200        WHEN '86'
032300            CALL 'RPTDRIVER' USING WC-ACCEPT
032400        WHEN '89'
032500            SET IS-EXIT-RPT-MENU TO TRUE
032600        WHEN OTHER
032700            DISPLAY 'OGILTIGT MENYVAL!'
032800    END-EVALUATE
032900    .
033000*****************************************************************
033100 Z0100-EXIT-APPLICATION.
033200
033300    DISPLAY HEADLINE
033400    DISPLAY '*** AVSLUTAR LAGERSYSTEMET ***'
033500    DISPLAY SPACE
033600    DISPLAY 'TRYCK <ENTER> FOR ATT AVSLUTA...' WITH NO ADVANCING
033700    ACCEPT WC-ACCEPT
033800    .
033900*****************************************************************
034000 Z0900-ERROR-ROUTINE.
034100
034200    COPY Z0900-error-routine.
034300    .
