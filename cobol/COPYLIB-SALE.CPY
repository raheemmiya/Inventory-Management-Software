000100*****************************************************************
000200*    COPYLIB-SALE.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    SALE-TXN record layout.  Append-only log of goods sold out
000600*    of stock.  SALEPOST appends one of these for every accepted
000700*    sale transaction; RPTDRIVER reads the whole file in file
000800*    order for the sales reports.
000900*
001000*    1996-08-01  P.A.  Original layout.
001100*    2001-03-19  S.W.  SALE-CUSTOMER-ID may now be zero for a
001200*                      walk-in sale (req. FÖRS-01-004).
001300*****************************************************************
001400 01  SALE-RECORD.
001500    03  SALE-ID                     PIC 9(06).
001600    03  SALE-ITEM-ID                PIC 9(06).
001700    03  SALE-CUSTOMER-ID            PIC 9(06).
001800    03  SALE-QUANTITY               PIC 9(07).
001900    03  SALE-UNIT-PRICE             PIC S9(07)V99 COMP-3.
002000    03  SALE-TOTAL-AMOUNT           PIC S9(09)V99 COMP-3.
002100    03  SALE-DATE                   PIC 9(08).
002200    03  SALE-NOTES                  PIC X(60).
002300    03  FILLER                      PIC X(06).
