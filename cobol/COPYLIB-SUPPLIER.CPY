000100*****************************************************************
000200*    COPYLIB-SUPPLIER.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    SUPPLIER-MASTER record layout.  One entry per vendor that
000600*    delivers spare parts to the store.  Loaded whole into
000700*    WS-SUPPLIER-TABLE and searched with SEARCH ALL on
000800*    SUPPLIER-ID by PURCHPOST and RPTDRIVER when the supplier
000900*    name is needed for a report line.
001000*
001100*    1995-02-20  P.A.  Original layout, split out of the old
001200*                      combined vendor/customer register.
001300*****************************************************************
001400 01  SUPPLIER.
001500    03  SUPPLIER-ID                 PIC 9(06).
001600    03  SUPPLIER-NAME               PIC X(40).
001700    03  SUPPLIER-CONTACT            PIC X(20).
001800    03  SUPPLIER-EMAIL              PIC X(40).
001900    03  SUPPLIER-ADDRESS            PIC X(60).
002000    03  FILLER                      PIC X(10).
