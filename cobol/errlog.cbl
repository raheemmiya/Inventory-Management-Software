000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     ERRLOG.
000600 AUTHOR.         L HEDBERG.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1988-06-14.
000900 DATE-COMPILED.  1988-06-14.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Append one felmeddelande (error message) line,
001300*                stamped with date and time, to the shop's
001400*                gemensamma FELLOGG file.  CALLed from every
001500*                batch program's Z0900-error-routine paragraph -
001600*                see COPYLIB-Z0900-error-routine.CPY.
001700*
001800*    CHANGE LOG.
001900*    -----------------------------------------------------------
002000*    1988-06-14  L.H.  Original version, called SQLLOG, wrote
002100*                      DB2 SQLCODE lines to SQLERROR.LOG.
002200*    1989-04-02  L.H.  Widened log line to 96 bytes for longer
002300*                      cursor/table names (req. DRIFT-89-011).
002400*    1991-01-17  P.A.  Added OPEN EXTEND retry when the log file
002500*                      does not yet exist for the day.
002600*    1994-10-05  P.A.  Renumbered paragraphs to shop standard
002700*                      A0100/A0900 numbering.
002800*    1998-12-02  S.W.  Y2K PREP - windowed 2-digit ACCEPT FROM
002900*                      DATE year into a 4-digit WS-FULL-YEAR
003000*                      (century pivot 50) ahead of the 1999-06
003100*                      file conversion (req. LAGER-98-090).
003200*    1999-06-30  S.W.  Reworked as ERRLOG - masters are now flat
003300*                      files, SQLCODE line replaced with a plain
003400*                      FELMEDDELANDE (error message) line built
003500*                      by the caller (req. LAGER-99-041).
003600*    2003-08-11  S.W.  Log file name is now an external FELLOGG
003700*                      DD/assignment instead of a literal path,
003800*                      to match the rest of the batch suite.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
004500    SWITCH-1 IS UPSI-0-TESTKORNING
004600        ON  STATUS IS TESTKORNING-PA
004700        OFF STATUS IS TESTKORNING-AV.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000    SELECT OPTIONAL FELLOGGFIL ASSIGN TO FELLOGG
005100        ORGANIZATION IS LINE SEQUENTIAL
005200        FILE STATUS IS WS-FELLOGG-STATUS.
005300*****************************************************************
005400 DATA DIVISION.
005500*-----------------------------------------------------------
005600 FILE SECTION.
005700 FD  FELLOGGFIL.
005800 01  FD-FELLOGGFIL-POST.
005900    03  FC-YYYY                     PIC X(4).
006000    03  FC-SEP-1                    PIC X.
006100    03  FC-MONTH                    PIC X(2).
006200    03  FC-SEP-2                    PIC X.
006300    03  FC-DD                       PIC X(2).
006400    03  FC-SEP-3                    PIC X.
006500    03  FC-HH                       PIC X(2).
006600    03  FC-SEP-4                    PIC X.
006700    03  FC-MM                       PIC X(2).
006800    03  FC-SEP-5                    PIC X.
006900    03  FC-SS                       PIC X(2).
007000    03  FC-SEP-6                    PIC X.
007100    03  FC-TT                       PIC X(2).
007200    03  FC-SEP-7                    PIC X.
007300    03  FC-LOG-TEXT                 PIC X(80).
007400    03  FC-SEP-8                    PIC X.
007500    03  FILLER                      PIC X(04).
007600*****************************************************************
007700 WORKING-STORAGE SECTION.
007800 01  WS-FELLOGG-STATUS               PIC XX     VALUE '00'.
007900     88  FELLOGG-OK                            VALUE '00'.
008000 01  WS-WRITE-COUNT                  PIC S9(5) COMP VALUE ZERO.
008100*
008200*    Raw ACCEPT areas and the shop's standard REDEFINES onto
008300*    them so the individual date/time parts can be edited.
008400 01  WS-RAW-DATE                     PIC 9(06).
008500 01  WS-RAW-DATE-YMD REDEFINES WS-RAW-DATE.
008600    05  WS-RAW-YY                    PIC 99.
008700    05  WS-RAW-MM                    PIC 99.
008800    05  WS-RAW-DD                    PIC 99.
008900 01  WS-RAW-TIME                     PIC 9(08).
009000 01  WS-RAW-TIME-HMS REDEFINES WS-RAW-TIME.
009100    05  WS-RAW-HH                    PIC 99.
009200    05  WS-RAW-MIN                   PIC 99.
009300    05  WS-RAW-SEC                   PIC 99.
009400    05  WS-RAW-HSEC                  PIC 99.
009500 01  WS-FULL-YEAR                    PIC 9(4) COMP.
009600 01  WS-CENTURY-PIVOT                PIC 99   COMP VALUE 50.
009700*
009800*    Log text also kept as a character table (shop habit - lets
009900*    a maintainer step through the message with an index when
010000*    tracing a truncated line).
010100 01  WC-LOG-TEXT-CHARS               PIC X(80).
010200 01  WC-LOG-TEXT-TABLE REDEFINES WC-LOG-TEXT-CHARS.
010300    05  WC-LOG-CHAR                  PIC X OCCURS 80 TIMES.
010400*
010500 LINKAGE SECTION.
010600*-----------------------------------------------------------
010700 01  LC-LOG-TEXT                     PIC X(80).
010800*****************************************************************
010900 PROCEDURE DIVISION USING LC-LOG-TEXT.
011000 000-ERRLOG.
011100
011200    PERFORM A0100-APPEND-MSG-TO-LOG-FILE
011300
011400    EXIT PROGRAM
011500    .
011600*****************************************************************
011700 A0100-APPEND-MSG-TO-LOG-FILE.
011800
011900    ACCEPT WS-RAW-DATE FROM DATE
012000    ACCEPT WS-RAW-TIME FROM TIME
012100    PERFORM A0110-WINDOW-CENTURY
012200
012300    OPEN EXTEND FELLOGGFIL
012400    IF NOT FELLOGG-OK
012500        OPEN OUTPUT FELLOGGFIL
012600    END-IF
012700    MOVE WS-FULL-YEAR   TO FC-YYYY
012800    MOVE '-'            TO FC-SEP-1
012900    MOVE WS-RAW-MM      TO FC-MONTH
013000    MOVE '-'            TO FC-SEP-2
013100    MOVE WS-RAW-DD      TO FC-DD
013200    MOVE 'T'            TO FC-SEP-3
013300    MOVE WS-RAW-HH      TO FC-HH
013400    MOVE ':'            TO FC-SEP-4
013500    MOVE WS-RAW-MIN     TO FC-MM
013600    MOVE ':'            TO FC-SEP-5
013700    MOVE WS-RAW-SEC     TO FC-SS
013800    MOVE ','            TO FC-SEP-6
013900    MOVE WS-RAW-HSEC    TO FC-TT
014000    MOVE '|'            TO FC-SEP-7
014100    MOVE LC-LOG-TEXT    TO WC-LOG-TEXT-CHARS
014200    MOVE WC-LOG-TEXT-CHARS TO FC-LOG-TEXT
014300    MOVE '|'            TO FC-SEP-8
014400
014500    WRITE FD-FELLOGGFIL-POST
014600    ADD 1 TO WS-WRITE-COUNT
014700
014800    CLOSE FELLOGGFIL
014900    .
015000*****************************************************************
015100 A0110-WINDOW-CENTURY.
015200
015300*    Y2K windowing - 2-digit years below the pivot are 20xx,
015400*    at or above the pivot they are 19xx.  See change log 1998.
015500    IF WS-RAW-YY < WS-CENTURY-PIVOT
015600        COMPUTE WS-FULL-YEAR = 2000 + WS-RAW-YY
015700    ELSE
015800        COMPUTE WS-FULL-YEAR = 1900 + WS-RAW-YY
015900    END-IF
016000    .
