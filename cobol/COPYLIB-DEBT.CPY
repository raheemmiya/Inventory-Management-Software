000100*****************************************************************
000200*    COPYLIB-DEBT.CPY   (formerly COPYLIB-DEBTOR.CPY)
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    DEBT-TRANSACTION record layout.  One entry per credit-sale
000600*    or payment posted against a customer's running account.
000700*    Loaded whole into WS-DEBT-TABLE and searched with SEARCH ALL
000800*    on DEBT-ID by DEBTPOST; scanned in file order by the sweep
000900*    and aggregation paragraphs.
001000*
001100*    1988-09-30  L.H.  Original DEBTOR layout (party record).
001200*    1998-11-23  P.A.  Reworked as a ledger record (one row per
001300*                      credit-sale/payment/adjustment posting,
001400*                      not one row per debtor) - req KRED-98-07.
001500*                      Renamed to DEBT-TRANSACTION.
001600*    1999-02-15  S.W.  Y2K - DEBT-TRANSACTION-DATE and
001700*                      DEBT-DUE-DATE widened to 8-digit YYYYMMDD.
001800*****************************************************************
001900 01  DEBT-TRANSACTION.
002000    03  DEBT-ID                     PIC 9(06).
002100    03  DEBT-CUSTOMER-ID            PIC 9(06).
002200    03  DEBT-SALE-ID                PIC 9(06).
002300    03  DEBT-TRANSACTION-TYPE       PIC X(12).
002400        88  DEBT-IS-CREDIT-SALE         VALUE 'CREDIT_SALE '.
002500        88  DEBT-IS-PAYMENT             VALUE 'PAYMENT     '.
002600        88  DEBT-IS-ADJUSTMENT          VALUE 'ADJUSTMENT  '.
002700    03  DEBT-AMOUNT                 PIC S9(09)V99 COMP-3.
002800    03  DEBT-REMAINING-BALANCE      PIC S9(09)V99 COMP-3.
002900    03  DEBT-TRANSACTION-DATE       PIC 9(08).
003000    03  DEBT-DUE-DATE               PIC 9(08).
003100    03  DEBT-PAYMENT-METHOD         PIC X(15).
003200    03  DEBT-REFERENCE-NUMBER       PIC X(20).
003300    03  DEBT-NOTES                  PIC X(60).
003400    03  DEBT-STATUS                 PIC X(08).
003500        88  DEBT-STATUS-PENDING         VALUE 'PENDING '.
003600        88  DEBT-STATUS-PARTIAL         VALUE 'PARTIAL '.
003700        88  DEBT-STATUS-PAID            VALUE 'PAID    '.
003800        88  DEBT-STATUS-OVERDUE         VALUE 'OVERDUE '.
003900    03  FILLER                      PIC X(09).
