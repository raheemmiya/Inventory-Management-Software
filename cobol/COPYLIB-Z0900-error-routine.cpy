000100*****************************************************************
000200*    COPYLIB-Z0900-ERROR-ROUTINE.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    Shared body of the shop's standard Z0900-error-routine
000600*    paragraph.  Every batch program carries its own
000700*    Z0900-error-routine paragraph consisting of nothing but
000800*    'COPY Z0900-error-routine.' so the wording and the CALL to
000900*    ERRLOG stay identical across the suite.  Requires
001000*    WR-PROGRAM-ERROR-MESSAGE (COPYLIB-Z0900-error-wkstg.cpy) to
001100*    already be moved-to by the caller.
001200*
001300*    1988-06-14  L.H.  Original routine (displayed SQLCODE and
001400*                      called SQLLOG).
001500*    1999-06-30  S.W.  Reworked for file-status errors and the
001600*                      new ERRLOG subprogram (req. LAGER-99-041).
001700*****************************************************************
001800    DISPLAY '*** FEL I PROGRAM  : ' WC-MSG-SRCFILE
001900    DISPLAY '*** PARAGRAF       : ' WC-MSG-PARA
002000    DISPLAY '*** FIL            : ' WC-MSG-FILE
002100    DISPLAY '*** FILSTATUS      : ' WC-MSG-FILESTAT
002200    MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT
002300    CALL 'ERRLOG' USING WC-LOG-TEXT
002400.
