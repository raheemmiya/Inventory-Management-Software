000100*****************************************************************
000200*    IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     RPTDRIVER.
000600 AUTHOR.         P ALMQVIST.
000700 INSTALLATION.   KVARNBERGS BILDELAR AB - DATAAVDELNINGEN.
000800 DATE-WRITTEN.   1997-09-08.
000900 DATE-COMPILED.  1997-09-08.
001000 SECURITY.       INTERN ANVANDNING ENDAST.
001100*****************************************************************
001200*    PURPOSE.    Print the shop's six standing lager (stock)
001300*                reports.  Called from INVBATCH's rapportmeny on
001400*                codes 81-86:
001500*                  81  Lagersaldo under min-niva (Low Stock)
001600*                  82  Dagens forsaljning        (Daily Sales)
001700*                  83  Manadens forsaljning       (Monthly Sales)
001800*                  84  Dagens inkop                (Daily Purchase)
001900*                  85  Manadens inkop              (Monthly Purchase)
002000*                  86  Lagerlista                  (Stock Report)
002100*                Every report joins the master registers by key
002200*                lookup for the descriptive columns and prints one
002300*                grand total after the last detail line - this
002400*                shop's reports have never carried per-group
002500*                subtotals.
002600*
002700*    CHANGE LOG.
002800*    -----------------------------------------------------------
002900*    1997-09-08  P.A.  Original version, combined the four
003000*                      separate report jobs (LAGRAPP, FORSRAPP,
003100*                      INKRAPP, SALDRAPP) into one driver run from
003200*                      the operator menu (req. LAGER-97-025).
003300*    1998-04-22  P.A.  Added Low Stock report (81), previously a
003400*                      byproduct DISPLAY inside ITEMMAINT.
003500*    1999-01-09  S.W.  Y2K - date-range prompts widened to
003600*                      8-digit YYYYMMDD to match the posted
003700*                      transaction files.
003800*    2000-06-02  S.W.  Item/Supplier/Customer joins moved from a
003900*                      DB2 SELECT per detail line to an in-memory
004000*                      table with SEARCH ALL - masters are now
004100*                      flat files (req. LAGER-99-041 follow-on).
004200*    2004-03-09  S.W.  Loop paragraphs split out to shop
004300*                      out-of-line PERFORM standard (req.
004400*                      DRIFT-04-002, house style review).
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM
005100    CLASS  NUMERIC-TEXT   IS '0' THRU '9'
005200    SWITCH-1 IS UPSI-0-TESTKORNING
005300        ON  STATUS IS TESTKORNING-PA
005400        OFF STATUS IS TESTKORNING-AV.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700    SELECT ITEMFIL     ASSIGN TO ITEMMAST
005800        ORGANIZATION IS LINE SEQUENTIAL
005900        FILE STATUS IS WS-ITEMFIL-STATUS.
006000    SELECT SUPPFIL     ASSIGN TO SUPPMAST
006100        ORGANIZATION IS LINE SEQUENTIAL
006200        FILE STATUS IS WS-SUPPFIL-STATUS.
006300    SELECT CUSTFIL     ASSIGN TO CUSTMAST
006400        ORGANIZATION IS LINE SEQUENTIAL
006500        FILE STATUS IS WS-CUSTFIL-STATUS.
006600    SELECT SALEFIL     ASSIGN TO SALEHIST
006700        ORGANIZATION IS LINE SEQUENTIAL
006800        FILE STATUS IS WS-SALEFIL-STATUS.
006900    SELECT PURCHFIL    ASSIGN TO PURCHIST
007000        ORGANIZATION IS LINE SEQUENTIAL
007100        FILE STATUS IS WS-PURCHFIL-STATUS.
007200    SELECT RPTFIL      ASSIGN TO RAPPORT
007300        ORGANIZATION IS LINE SEQUENTIAL
007400        FILE STATUS IS WS-RPTFIL-STATUS.
007500*****************************************************************
007600 DATA DIVISION.
007700*-----------------------------------------------------------
007800 FILE SECTION.
007900 FD  ITEMFIL.
008000 COPY ITEM.
008100 FD  SUPPFIL.
008200 COPY SUPPLIER.
008300 FD  CUSTFIL.
008400 COPY CUSTOMER.
008500 FD  SALEFIL.
008600 COPY SALE.
008700 FD  PURCHFIL.
008800 COPY PURCHASE.
008900 FD  RPTFIL
009000    RECORD CONTAINS 132 CHARACTERS.
009100 01  RPTFIL-LINE                     PIC X(132).
009200*****************************************************************
009300 WORKING-STORAGE SECTION.
009400 01  WS-ITEMFIL-STATUS               PIC XX VALUE '00'.
009500    88  ITEMFIL-OK                          VALUE '00'.
009600    88  ITEMFIL-EOF                         VALUE '10'.
009700 01  WS-SUPPFIL-STATUS               PIC XX VALUE '00'.
009800    88  SUPPFIL-OK                          VALUE '00'.
009900    88  SUPPFIL-EOF                         VALUE '10'.
010000 01  WS-CUSTFIL-STATUS               PIC XX VALUE '00'.
010100    88  CUSTFIL-OK                          VALUE '00'.
010200    88  CUSTFIL-EOF                         VALUE '10'.
010300 01  WS-SALEFIL-STATUS               PIC XX VALUE '00'.
010400    88  SALEFIL-OK                          VALUE '00'.
010500    88  SALEFIL-EOF                         VALUE '10'.
010600 01  WS-PURCHFIL-STATUS              PIC XX VALUE '00'.
010700    88  PURCHFIL-OK                         VALUE '00'.
010800    88  PURCHFIL-EOF                        VALUE '10'.
010900 01  WS-RPTFIL-STATUS                PIC XX VALUE '00'.
011000    88  RPTFIL-OK                           VALUE '00'.
011100*
011200 COPY Z0900-error-wkstg.
011300*
011400*    master tables - loaded whole for the key-lookup joins the
011500*    report detail lines need (item name/category, supplier
011600*    name, customer name).
011700 01  WS-ITEM-COUNT                   PIC S9(4) COMP VALUE ZERO.
011800 01  WS-ITEM-FOUND-IX                PIC S9(4) COMP VALUE ZERO.
011900 01  WS-ITEM-TABLE.
012000    05  WS-ITEM-ENTRY OCCURS 500 TIMES
012100                ASCENDING KEY IS WS-T-ITEM-ID
012200                INDEXED BY WI-IDX.
012300        10  WS-T-ITEM-ID            PIC 9(06).
012400        10  WS-T-PART-NUMBER        PIC X(20).
012500        10  WS-T-NAME               PIC X(40).
012600        10  WS-T-DESCRIPTION        PIC X(60).
012700        10  WS-T-CATEGORY           PIC X(20).
012800        10  WS-T-UNIT-PRICE         PIC S9(07)V99 COMP-3.
012900        10  WS-T-STOCK-QTY          PIC S9(07).
013000        10  WS-T-MIN-STOCK          PIC 9(07).
013100        10  WS-T-LOCATION           PIC X(20).
013200        10  WS-T-SUPPLIER-ID        PIC 9(06).
013300        10  FILLER                  PIC X(40).
013310*
013320*    exchange-sort hold area (low-stock ordering pass).
013330 01  WS-ITEM-ENTRY-HOLD.
013340    05  WH-ITEM-ID              PIC 9(06).
013350    05  WH-PART-NUMBER          PIC X(20).
013360    05  WH-NAME                 PIC X(40).
013370    05  WH-DESCRIPTION          PIC X(60).
013380    05  WH-CATEGORY             PIC X(20).
013390    05  WH-UNIT-PRICE           PIC S9(07)V99 COMP-3.
013395    05  WH-STOCK-QTY            PIC S9(07).
013400    05  WH-MIN-STOCK            PIC 9(07).
013410    05  WH-LOCATION             PIC X(20).
013420    05  WH-SUPPLIER-ID          PIC 9(06).
013430    05  FILLER                  PIC X(40).
013440*
013500 01  WS-SUPPLIER-COUNT               PIC S9(4) COMP VALUE ZERO.
013600 01  WS-SUPPLIER-TABLE.
013700    05  WS-SUPP-ENTRY OCCURS 200 TIMES
013800                ASCENDING KEY IS WS-S-SUPPLIER-ID
013900                INDEXED BY WS-IDX.
014000        10  WS-S-SUPPLIER-ID        PIC 9(06).
014100        10  WS-S-NAME               PIC X(40).
014200        10  WS-S-CONTACT            PIC X(20).
014300        10  WS-S-EMAIL              PIC X(40).
014400        10  WS-S-ADDRESS            PIC X(60).
014500        10  FILLER                  PIC X(10).
014600*
014700 01  WS-CUSTOMER-COUNT               PIC S9(4) COMP VALUE ZERO.
014800 01  WS-CUSTOMER-TABLE.
014900    05  WS-CUST-ENTRY OCCURS 1000 TIMES
015000                ASCENDING KEY IS WS-C-CUSTOMER-ID
015100                INDEXED BY WC-IDX.
015200        10  WS-C-CUSTOMER-ID        PIC 9(06).
015300        10  WS-C-NAME               PIC X(40).
015400        10  WS-C-CONTACT            PIC X(20).
015500        10  WS-C-EMAIL              PIC X(40).
015600        10  WS-C-ADDRESS            PIC X(60).
015700        10  WS-C-VEHICLE            PIC X(40).
015800        10  FILLER                  PIC X(10).
015900*
016000*    run accumulators and menu-scoped work fields
016100 01  WS-RUN-TOTALS.
016200    05  WS-DETAIL-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
016300    05  WS-QTY-TOTAL                PIC S9(09) COMP-3 VALUE ZERO.
016400    05  WS-AMOUNT-TOTAL             PIC S9(11)V99 COMP-3
016500                                             VALUE ZERO.
016600    05  FILLER                      PIC X(10).
016700*
016800 01  WE-REPORT-DATE                  PIC 9(08) VALUE ZERO.
016900 01  WE-START-DATE                   PIC 9(08) VALUE ZERO.
017000 01  WE-END-DATE                     PIC 9(08) VALUE ZERO.
017100*
017200*    edited display views, shop habit of a REDEFINES onto a
017300*    plain picture for the report line build.
017400 01  WE-UNIT-PRICE                   PIC Z(6)9.99  VALUE ZERO.
017500 01  WE-UNIT-PRICE-R REDEFINES WE-UNIT-PRICE.
017600    05  FILLER                       PIC X(10).
017700 01  WE-TOTAL-AMOUNT                 PIC Z(8)9.99  VALUE ZERO.
017800 01  WE-TOTAL-AMOUNT-R REDEFINES WE-TOTAL-AMOUNT.
017900    05  FILLER                       PIC X(12).
018000 01  WE-GRAND-TOTAL                  PIC Z(9)9.99- VALUE ZERO.
018100*
018200 01  DL-NAME-BLANK                   PIC X(40) VALUE '(OKAND POST)'.
018210 01  DL-JOIN-NAME                    PIC X(40) VALUE SPACE.
018220 01  DL-JOIN-CUSTOMER                PIC X(40) VALUE SPACE.
018230 01  DL-JOIN-SUPPLIER                PIC X(40) VALUE SPACE.
018300*
018400 01  HEADLINE                        PIC X(96) VALUE ALL '-'.
018500 01  WC-ACCEPT                       PIC X(2)  VALUE SPACE.
018600*
018700 LINKAGE SECTION.
018800*-----------------------------------------------------------
018900 01  LC-ACCEPT                       PIC X(2)  VALUE SPACE.
019000*****************************************************************
019100 PROCEDURE DIVISION USING LC-ACCEPT.
019200 0000-RPTDRIVER.
019300
019400    MOVE 'rptdriver.cbl' TO WC-MSG-SRCFILE
019500
019600    PERFORM R0100-LOAD-MASTER-TABLES
019700
019800    EVALUATE LC-ACCEPT
019900        WHEN '81'
020000            PERFORM R0200-LOW-STOCK-REPORT
020100        WHEN '82'
020200            PERFORM R0300-DAILY-SALES-REPORT
020300        WHEN '83'
020400            PERFORM R0400-MONTHLY-SALES-REPORT
020500        WHEN '84'
020600            PERFORM R0500-DAILY-PURCHASE-REPORT
020700        WHEN '85'
020800            PERFORM R0600-MONTHLY-PURCHASE-REPORT
020900        WHEN '86'
021000            PERFORM R0700-STOCK-REPORT
021100        WHEN OTHER
021200            DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
021300    END-EVALUATE
021400
021500    EXIT PROGRAM
021600    .
021700*****************************************************************
021800 R0100-LOAD-MASTER-TABLES.
021900
022000    MOVE ZERO TO WS-ITEM-COUNT WS-SUPPLIER-COUNT WS-CUSTOMER-COUNT
022100
022200    OPEN INPUT ITEMFIL
022300    PERFORM R0110-READ-NEXT-ITEM
022400    PERFORM R0111-LOAD-ONE-ITEM-ROW UNTIL ITEMFIL-EOF
022500    CLOSE ITEMFIL
022600
022700    OPEN INPUT SUPPFIL
022800    PERFORM R0120-READ-NEXT-SUPPLIER
022900    PERFORM R0121-LOAD-ONE-SUPPLIER-ROW UNTIL SUPPFIL-EOF
023000    CLOSE SUPPFIL
023100
023200    OPEN INPUT CUSTFIL
023300    PERFORM R0130-READ-NEXT-CUSTOMER
023400    PERFORM R0131-LOAD-ONE-CUSTOMER-ROW UNTIL CUSTFIL-EOF
023500    CLOSE CUSTFIL
023600    .
023700*****************************************************************
023800 R0110-READ-NEXT-ITEM.
023900
024000    READ ITEMFIL
024100        AT END SET ITEMFIL-EOF TO TRUE
024200    END-READ
024300    IF NOT ITEMFIL-OK AND NOT ITEMFIL-EOF
024400        MOVE 'ITEMMAST'          TO WC-MSG-FILE
024500        MOVE 'R0110-READ-NEXT-ITEM' TO WC-MSG-PARA
024600        MOVE WS-ITEMFIL-STATUS   TO WC-MSG-FILESTAT
024700        PERFORM Z0900-ERROR-ROUTINE
024800    END-IF
024900    .
025000*****************************************************************
025100 R0111-LOAD-ONE-ITEM-ROW.
025200
025300    ADD 1 TO WS-ITEM-COUNT
025400    MOVE ITEM TO WS-ITEM-ENTRY(WS-ITEM-COUNT)
025500    PERFORM R0110-READ-NEXT-ITEM
025600    .
025700*****************************************************************
025800 R0120-READ-NEXT-SUPPLIER.
025900
026000    READ SUPPFIL
026100        AT END SET SUPPFIL-EOF TO TRUE
026200    END-READ
026300    IF NOT SUPPFIL-OK AND NOT SUPPFIL-EOF
026400        MOVE 'SUPPMAST'          TO WC-MSG-FILE
026500        MOVE 'R0120-READ-NEXT-SUPPLIER' TO WC-MSG-PARA
026600        MOVE WS-SUPPFIL-STATUS   TO WC-MSG-FILESTAT
026700        PERFORM Z0900-ERROR-ROUTINE
026800    END-IF
026900    .
027000*****************************************************************
027100 R0121-LOAD-ONE-SUPPLIER-ROW.
027200
027300    ADD 1 TO WS-SUPPLIER-COUNT
027400    MOVE SUPPLIER TO WS-SUPP-ENTRY(WS-SUPPLIER-COUNT)
027500    PERFORM R0120-READ-NEXT-SUPPLIER
027600    .
027700*****************************************************************
027800 R0130-READ-NEXT-CUSTOMER.
027900
028000    READ CUSTFIL
028100        AT END SET CUSTFIL-EOF TO TRUE
028200    END-READ
028300    IF NOT CUSTFIL-OK AND NOT CUSTFIL-EOF
028400        MOVE 'CUSTMAST'          TO WC-MSG-FILE
028500        MOVE 'R0130-READ-NEXT-CUSTOMER' TO WC-MSG-PARA
028600        MOVE WS-CUSTFIL-STATUS   TO WC-MSG-FILESTAT
028700        PERFORM Z0900-ERROR-ROUTINE
028800    END-IF
028900    .
029000*****************************************************************
029100 R0131-LOAD-ONE-CUSTOMER-ROW.
029200
029300    ADD 1 TO WS-CUSTOMER-COUNT
029400    MOVE CUSTOMER TO WS-CUST-ENTRY(WS-CUSTOMER-COUNT)
029500    PERFORM R0130-READ-NEXT-CUSTOMER
029600    .
029700*****************************************************************
029800*    81 - LOW STOCK REPORT.  Item records where STOCK-QTY <=
029900*    MIN-STOCK (rule 1), ascending by STOCK-QTY.  The table is
030000*    loaded in ITEM-ID order, not STOCK-QTY order, so this pass
030100*    is a plain filtered scan followed by a shop-standard bubble
030200*    ordering pass on the qualifying rows - table sizes in this
030300*    shop have never justified anything fancier.
030400*****************************************************************
030500 R0200-LOW-STOCK-REPORT.
030600
030700    MOVE ZERO TO WS-DETAIL-COUNT
030800
030900    OPEN OUTPUT RPTFIL
031000
031100    MOVE HEADLINE TO RPTFIL-LINE
031200    WRITE RPTFIL-LINE
031300    MOVE 'LAGERSALDO UNDER MIN-NIVA' TO RPTFIL-LINE
031400    WRITE RPTFIL-LINE
031500    MOVE HEADLINE TO RPTFIL-LINE
031600    WRITE RPTFIL-LINE
031700
031800    PERFORM R0210-SORT-LOW-STOCK-ROWS
031900
032000    PERFORM R0220-PRINT-ONE-LOW-STOCK-ITEM
032100        VARYING WI-IDX FROM 1 BY 1
032200        UNTIL WI-IDX > WS-ITEM-COUNT
032300
032400    MOVE HEADLINE TO RPTFIL-LINE
032500    WRITE RPTFIL-LINE
032600    STRING 'ANTAL ARTIKLAR UNDER MIN-NIVA: ' DELIMITED BY SIZE
032700            WS-DETAIL-COUNT DELIMITED BY SIZE
032800            INTO RPTFIL-LINE
032900    WRITE RPTFIL-LINE
033000
033100    CLOSE RPTFIL
033200    .
033300*****************************************************************
033400*    a straight ascending exchange sort on WS-T-STOCK-QTY,
033500*    non-qualifying rows are simply skipped by the print
033600*    paragraph rather than moved out of the table.
033700*****************************************************************
033800 R0210-SORT-LOW-STOCK-ROWS.
033900
034000    PERFORM R0211-SORT-ONE-PASS
034100        VARYING WI-IDX FROM 1 BY 1
034200        UNTIL WI-IDX >= WS-ITEM-COUNT
034300    .
034400*****************************************************************
034500 R0211-SORT-ONE-PASS.
034600
034700    PERFORM R0212-COMPARE-AND-SWAP
034800        VARYING WS-IDX FROM 1 BY 1
034900        UNTIL WS-IDX > WS-ITEM-COUNT - WI-IDX
035000    .
035100*****************************************************************
035200 R0212-COMPARE-AND-SWAP.
035300
035400    IF WS-T-STOCK-QTY(WS-IDX) > WS-T-STOCK-QTY(WS-IDX + 1)
035500        MOVE WS-ITEM-ENTRY(WS-IDX)     TO WS-ITEM-ENTRY-HOLD
035600        MOVE WS-ITEM-ENTRY(WS-IDX + 1) TO WS-ITEM-ENTRY(WS-IDX)
035700        MOVE WS-ITEM-ENTRY-HOLD        TO WS-ITEM-ENTRY(WS-IDX + 1)
035800    END-IF
035900    .
036000*****************************************************************
036100 R0220-PRINT-ONE-LOW-STOCK-ITEM.
036200
036300    IF WS-T-STOCK-QTY(WI-IDX) <= WS-T-MIN-STOCK(WI-IDX)
036400        MOVE WS-T-UNIT-PRICE(WI-IDX) TO WE-UNIT-PRICE
036500        STRING WS-T-PART-NUMBER(WI-IDX)  DELIMITED BY SIZE
036600                ' ' DELIMITED BY SIZE
036700                WS-T-NAME(WI-IDX)        DELIMITED BY SIZE
036800                ' ' DELIMITED BY SIZE
036900                WS-T-STOCK-QTY(WI-IDX)   DELIMITED BY SIZE
037000                ' ' DELIMITED BY SIZE
037100                WS-T-MIN-STOCK(WI-IDX)   DELIMITED BY SIZE
037200                ' ' DELIMITED BY SIZE
037300                WS-T-CATEGORY(WI-IDX)    DELIMITED BY SIZE
037400                ' ' DELIMITED BY SIZE
037500                WE-UNIT-PRICE            DELIMITED BY SIZE
037600                INTO RPTFIL-LINE
037700        WRITE RPTFIL-LINE
037800        ADD 1 TO WS-DETAIL-COUNT
037900    END-IF
038000    .
038100*****************************************************************
038200*    82/83 - SALES REPORTS.  SALEFIL is read in file order and
038300*    each qualifying line is joined against ITEM/CUSTOMER by
038400*    SEARCH ALL.  84 shares the same read/print paragraphs with a
038500*    single-date filter; 83 with a date-range filter (see the
038600*    WE-START-DATE/WE-END-DATE prompt in R0400).
038700*****************************************************************
038800 R0300-DAILY-SALES-REPORT.
038900
039000    DISPLAY HEADLINE
039100    DISPLAY 'RAPPORTDATUM (AAAAMMDD): ' WITH NO ADVANCING
039200    ACCEPT WE-REPORT-DATE
039300    MOVE WE-REPORT-DATE TO WE-START-DATE
039400    MOVE WE-REPORT-DATE TO WE-END-DATE
039500
039600    PERFORM R0310-RUN-SALES-REPORT
039700    .
039800*****************************************************************
039900 R0400-MONTHLY-SALES-REPORT.
040000
040100    DISPLAY HEADLINE
040200    DISPLAY 'FRAN OCH MED DATUM (AAAAMMDD): ' WITH NO ADVANCING
040300    ACCEPT WE-START-DATE
040400    DISPLAY 'TILL OCH MED DATUM (AAAAMMDD): ' WITH NO ADVANCING
040500    ACCEPT WE-END-DATE
040600
040700    PERFORM R0310-RUN-SALES-REPORT
040800    .
040900*****************************************************************
041000 R0310-RUN-SALES-REPORT.
041100
041200    MOVE ZERO TO WS-DETAIL-COUNT WS-AMOUNT-TOTAL
041300
041400    OPEN INPUT SALEFIL
041500    OPEN OUTPUT RPTFIL
041600
041700    MOVE HEADLINE TO RPTFIL-LINE
041800    WRITE RPTFIL-LINE
041900    MOVE 'FORSALJNINGSRAPPORT' TO RPTFIL-LINE
042000    WRITE RPTFIL-LINE
042100    MOVE HEADLINE TO RPTFIL-LINE
042200    WRITE RPTFIL-LINE
042300
042400    PERFORM R0320-READ-NEXT-SALE
042500    PERFORM R0330-PRINT-ONE-SALE-LINE UNTIL SALEFIL-EOF
042600
042700    MOVE HEADLINE TO RPTFIL-LINE
042800    WRITE RPTFIL-LINE
042900    MOVE WS-AMOUNT-TOTAL TO WE-GRAND-TOTAL
043000    STRING 'SUMMA FORSALJNING: ' DELIMITED BY SIZE
043100            WE-GRAND-TOTAL DELIMITED BY SIZE
043200            INTO RPTFIL-LINE
043300    WRITE RPTFIL-LINE
043400
043500    CLOSE SALEFIL RPTFIL
043600    .
043700*****************************************************************
043800 R0320-READ-NEXT-SALE.
043900
044000    READ SALEFIL
044100        AT END SET SALEFIL-EOF TO TRUE
044200    END-READ
044300    IF NOT SALEFIL-OK AND NOT SALEFIL-EOF
044400        MOVE 'SALEHIST'           TO WC-MSG-FILE
044500        MOVE 'R0320-READ-NEXT-SALE' TO WC-MSG-PARA
044600        MOVE WS-SALEFIL-STATUS    TO WC-MSG-FILESTAT
044700        PERFORM Z0900-ERROR-ROUTINE
044800    END-IF
044900    .
045000*****************************************************************
045100 R0330-PRINT-ONE-SALE-LINE.
045200
045300    IF SALE-DATE >= WE-START-DATE AND SALE-DATE <= WE-END-DATE
045400        PERFORM R0340-FIND-SALE-ITEM
045500        PERFORM R0350-FIND-SALE-CUSTOMER
045600
045700        MOVE SALE-UNIT-PRICE TO WE-UNIT-PRICE
045800        MOVE SALE-TOTAL-AMOUNT TO WE-TOTAL-AMOUNT
045900
046000        STRING SALE-ID              DELIMITED BY SIZE
046100                ' ' DELIMITED BY SIZE
046200                DL-JOIN-NAME        DELIMITED BY SIZE
046300                ' ' DELIMITED BY SIZE
046400                SALE-QUANTITY       DELIMITED BY SIZE
046500                ' ' DELIMITED BY SIZE
046600                WE-UNIT-PRICE       DELIMITED BY SIZE
046700                ' ' DELIMITED BY SIZE
046800                WE-TOTAL-AMOUNT     DELIMITED BY SIZE
046900                ' ' DELIMITED BY SIZE
047000                DL-JOIN-CUSTOMER    DELIMITED BY SIZE
047100                ' ' DELIMITED BY SIZE
047200                SALE-DATE           DELIMITED BY SIZE
047300                INTO RPTFIL-LINE
047400        WRITE RPTFIL-LINE
047500
047600        ADD 1 TO WS-DETAIL-COUNT
047700        ADD SALE-TOTAL-AMOUNT TO WS-AMOUNT-TOTAL
047800    END-IF
047900
048000    PERFORM R0320-READ-NEXT-SALE
048100    .
048200*****************************************************************
048300 R0340-FIND-SALE-ITEM.
048400
048500    MOVE DL-NAME-BLANK TO DL-JOIN-NAME
048600    SET WI-IDX TO 1
048700    SEARCH ALL WS-ITEM-ENTRY
048800        AT END
048900            CONTINUE
049000        WHEN WS-T-ITEM-ID(WI-IDX) = SALE-ITEM-ID
049100            MOVE WS-T-NAME(WI-IDX) TO DL-JOIN-NAME
049200    END-SEARCH
049300    .
049400*****************************************************************
049500 R0350-FIND-SALE-CUSTOMER.
049600
049700    IF SALE-CUSTOMER-ID = ZERO
049800        MOVE 'KONTANTKUND' TO DL-JOIN-CUSTOMER
049900    ELSE
050000        MOVE DL-NAME-BLANK TO DL-JOIN-CUSTOMER
050100        SET WC-IDX TO 1
050200        SEARCH ALL WS-CUST-ENTRY
050300            AT END
050400                CONTINUE
050500            WHEN WS-C-CUSTOMER-ID(WC-IDX) = SALE-CUSTOMER-ID
050600                MOVE WS-C-NAME(WC-IDX) TO DL-JOIN-CUSTOMER
050700        END-SEARCH
050800    END-IF
050900    .
051000*****************************************************************
051100*    84/85 - PURCHASE REPORTS.  Mirrors 82/83 against PURCHFIL,
051200*    joining ITEM and SUPPLIER by SEARCH ALL.
051300*****************************************************************
051400 R0500-DAILY-PURCHASE-REPORT.
051500
051600    DISPLAY HEADLINE
051700    DISPLAY 'RAPPORTDATUM (AAAAMMDD): ' WITH NO ADVANCING
051800    ACCEPT WE-REPORT-DATE
051900    MOVE WE-REPORT-DATE TO WE-START-DATE
052000    MOVE WE-REPORT-DATE TO WE-END-DATE
052100
052200    PERFORM R0510-RUN-PURCHASE-REPORT
052300    .
052400*****************************************************************
052500 R0600-MONTHLY-PURCHASE-REPORT.
052600
052700    DISPLAY HEADLINE
052800    DISPLAY 'FRAN OCH MED DATUM (AAAAMMDD): ' WITH NO ADVANCING
052900    ACCEPT WE-START-DATE
053000    DISPLAY 'TILL OCH MED DATUM (AAAAMMDD): ' WITH NO ADVANCING
053100    ACCEPT WE-END-DATE
053200
053300    PERFORM R0510-RUN-PURCHASE-REPORT
053400    .
053500*****************************************************************
053600 R0510-RUN-PURCHASE-REPORT.
053700
053800    MOVE ZERO TO WS-DETAIL-COUNT WS-AMOUNT-TOTAL
053900
054000    OPEN INPUT PURCHFIL
054100    OPEN OUTPUT RPTFIL
054200
054300    MOVE HEADLINE TO RPTFIL-LINE
054400    WRITE RPTFIL-LINE
054500    MOVE 'INKOPSRAPPORT' TO RPTFIL-LINE
054600    WRITE RPTFIL-LINE
054700    MOVE HEADLINE TO RPTFIL-LINE
054800    WRITE RPTFIL-LINE
054900
055000    PERFORM R0520-READ-NEXT-PURCHASE
055100    PERFORM R0530-PRINT-ONE-PURCHASE-LINE UNTIL PURCHFIL-EOF
055200
055300    MOVE HEADLINE TO RPTFIL-LINE
055400    WRITE RPTFIL-LINE
055500    MOVE WS-AMOUNT-TOTAL TO WE-GRAND-TOTAL
055600    STRING 'SUMMA INKOP: ' DELIMITED BY SIZE
055700            WE-GRAND-TOTAL DELIMITED BY SIZE
055800            INTO RPTFIL-LINE
055900    WRITE RPTFIL-LINE
056000
056100    CLOSE PURCHFIL RPTFIL
056200    .
056300*****************************************************************
056400 R0520-READ-NEXT-PURCHASE.
056500
056600    READ PURCHFIL
056700        AT END SET PURCHFIL-EOF TO TRUE
056800    END-READ
056900    IF NOT PURCHFIL-OK AND NOT PURCHFIL-EOF
057000        MOVE 'PURCHIST'              TO WC-MSG-FILE
057100        MOVE 'R0520-READ-NEXT-PURCHASE' TO WC-MSG-PARA
057200        MOVE WS-PURCHFIL-STATUS      TO WC-MSG-FILESTAT
057300        PERFORM Z0900-ERROR-ROUTINE
057400    END-IF
057500    .
057600*****************************************************************
057700 R0530-PRINT-ONE-PURCHASE-LINE.
057800
057900    IF PURCH-DATE >= WE-START-DATE AND PURCH-DATE <= WE-END-DATE
058000        PERFORM R0540-FIND-PURCHASE-ITEM
058100        PERFORM R0550-FIND-PURCHASE-SUPPLIER
058200
058300        MOVE PURCH-UNIT-PRICE TO WE-UNIT-PRICE
058400        MOVE PURCH-TOTAL-AMOUNT TO WE-TOTAL-AMOUNT
058500
058600        STRING PURCH-ID             DELIMITED BY SIZE
058700                ' ' DELIMITED BY SIZE
058800                DL-JOIN-NAME        DELIMITED BY SIZE
058900                ' ' DELIMITED BY SIZE
059000                DL-JOIN-SUPPLIER    DELIMITED BY SIZE
059100                ' ' DELIMITED BY SIZE
059200                PURCH-QUANTITY      DELIMITED BY SIZE
059300                ' ' DELIMITED BY SIZE
059400                WE-UNIT-PRICE       DELIMITED BY SIZE
059500                ' ' DELIMITED BY SIZE
059600                WE-TOTAL-AMOUNT     DELIMITED BY SIZE
059700                ' ' DELIMITED BY SIZE
059800                PURCH-DATE          DELIMITED BY SIZE
059900                ' ' DELIMITED BY SIZE
060000                PURCH-INVOICE-NUMBER DELIMITED BY SIZE
060100                INTO RPTFIL-LINE
060200        WRITE RPTFIL-LINE
060300
060400        ADD 1 TO WS-DETAIL-COUNT
060500        ADD PURCH-TOTAL-AMOUNT TO WS-AMOUNT-TOTAL
060600    END-IF
060700
060800    PERFORM R0520-READ-NEXT-PURCHASE
060900    .
061000*****************************************************************
061100 R0540-FIND-PURCHASE-ITEM.
061200
061300    MOVE DL-NAME-BLANK TO DL-JOIN-NAME
061400    SET WI-IDX TO 1
061500    SEARCH ALL WS-ITEM-ENTRY
061600        AT END
061700            CONTINUE
061800        WHEN WS-T-ITEM-ID(WI-IDX) = PURCH-ITEM-ID
061900            MOVE WS-T-NAME(WI-IDX) TO DL-JOIN-NAME
062000    END-SEARCH
062100    .
062200*****************************************************************
062300 R0550-FIND-PURCHASE-SUPPLIER.
062400
062500    IF PURCH-SUPPLIER-ID = ZERO
062600        MOVE 'OKAND LEVERANTOR' TO DL-JOIN-SUPPLIER
062700    ELSE
062800        MOVE DL-NAME-BLANK TO DL-JOIN-SUPPLIER
062900        SET WS-IDX TO 1
063000        SEARCH ALL WS-SUPP-ENTRY
063100            AT END
063200                CONTINUE
063300            WHEN WS-S-SUPPLIER-ID(WS-IDX) = PURCH-SUPPLIER-ID
063400                MOVE WS-S-NAME(WS-IDX) TO DL-JOIN-SUPPLIER
063500        END-SEARCH
063600    END-IF
063700    .
063800*****************************************************************
063900*    86 - STOCK REPORT.  Every ITEM row, no filter.  Control
064000*    totals are item count and SUM(STOCK-QTY).
064100*****************************************************************
064200 R0700-STOCK-REPORT.
064300
064400    MOVE ZERO TO WS-DETAIL-COUNT WS-QTY-TOTAL
064500
064600    OPEN OUTPUT RPTFIL
064700
064800    MOVE HEADLINE TO RPTFIL-LINE
064900    WRITE RPTFIL-LINE
065000    MOVE 'LAGERLISTA' TO RPTFIL-LINE
065100    WRITE RPTFIL-LINE
065200    MOVE HEADLINE TO RPTFIL-LINE
065300    WRITE RPTFIL-LINE
065400
065500    PERFORM R0710-PRINT-ONE-STOCK-LINE
065600        VARYING WI-IDX FROM 1 BY 1
065700        UNTIL WI-IDX > WS-ITEM-COUNT
065800
065900    MOVE HEADLINE TO RPTFIL-LINE
066000    WRITE RPTFIL-LINE
066100    STRING 'ANTAL ARTIKLAR: ' DELIMITED BY SIZE
066200            WS-DETAIL-COUNT DELIMITED BY SIZE
066300            '   TOTALT LAGERSALDO: ' DELIMITED BY SIZE
066400            WS-QTY-TOTAL DELIMITED BY SIZE
066500            INTO RPTFIL-LINE
066600    WRITE RPTFIL-LINE
066700
066800    CLOSE RPTFIL
066900    .
067000*****************************************************************
067100 R0710-PRINT-ONE-STOCK-LINE.
067200
067300    MOVE WS-T-UNIT-PRICE(WI-IDX) TO WE-UNIT-PRICE
067400    STRING WS-T-PART-NUMBER(WI-IDX)  DELIMITED BY SIZE
067500            ' ' DELIMITED BY SIZE
067600            WS-T-NAME(WI-IDX)        DELIMITED BY SIZE
067700            ' ' DELIMITED BY SIZE
067800            WS-T-CATEGORY(WI-IDX)    DELIMITED BY SIZE
067900            ' ' DELIMITED BY SIZE
068000            WS-T-STOCK-QTY(WI-IDX)   DELIMITED BY SIZE
068100            ' ' DELIMITED BY SIZE
068200            WS-T-MIN-STOCK(WI-IDX)   DELIMITED BY SIZE
068300            ' ' DELIMITED BY SIZE
068400            WE-UNIT-PRICE            DELIMITED BY SIZE
068500            ' ' DELIMITED BY SIZE
068600            WS-T-LOCATION(WI-IDX)    DELIMITED BY SIZE
068700            INTO RPTFIL-LINE
068800    WRITE RPTFIL-LINE
068900
069000    ADD 1 TO WS-DETAIL-COUNT
069100    ADD WS-T-STOCK-QTY(WI-IDX) TO WS-QTY-TOTAL
069200    .
069300*****************************************************************
069400 Z0900-ERROR-ROUTINE.
069500
069600    COPY Z0900-error-routine.
069700    .
