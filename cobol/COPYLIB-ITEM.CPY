000100*****************************************************************
000200*    COPYLIB-ITEM.CPY
000300*    KVARNBERGS BILDELAR AB  -  LAGERSYSTEM (SPARE-PARTS STOCK)
000400*
000500*    ITEM-MASTER record layout.  One entry per spare part carried
000600*    in stock.  Loaded whole into WS-ITEM-TABLE (see the calling
000700*    program's WORKING-STORAGE) and searched with SEARCH ALL on
000800*    ITEM-ID; ITEM-PART-NUMBER uniqueness is checked with a plain
000900*    SEARCH pass in ITEMMAINT since the table is keyed on ID, not
001000*    on part number.
001100*
001200*    1988-06-14  L.H.  Original layout.
001300*    1994-11-02  P.A.  Added ITEM-SUPPLIER-ID (link to new
001400*                      supplier register, req. INK-94-118).
001500*    1999-01-08  S.W.  Y2K - PURCH/SALE dates already 8-digit,
001600*                      no change required to this copybook.
001700*****************************************************************
001800 01  ITEM.
001900    03  ITEM-ID                     PIC 9(06).
002000    03  ITEM-PART-NUMBER            PIC X(20).
002100    03  ITEM-NAME                   PIC X(40).
002200    03  ITEM-DESCRIPTION            PIC X(60).
002300    03  ITEM-CATEGORY               PIC X(20).
002400    03  ITEM-UNIT-PRICE             PIC S9(07)V99 COMP-3.
002500    03  ITEM-STOCK-QTY              PIC S9(07).
002600    03  ITEM-MIN-STOCK              PIC 9(07).
002700    03  ITEM-LOCATION               PIC X(20).
002800    03  ITEM-SUPPLIER-ID            PIC 9(06).
002900    03  FILLER                      PIC X(40).
